000100******************************************************************
000200*  HTLNRSLT.CPY
000300*  ONE PRINTED DETAIL LINE FOR THE CASE-RESULTS LISTING.  ALL
000400*  NUMERIC FIELDS ARE EDITED TO 2 DECIMALS FOR DISPLAY; THE
000500*  UNEDITED WORKING FIGURES LIVE IN HTLENG01'S WS-LOSS-FIGURES.
000600*  REV 04/02/24 D.OKAFOR  CR-2024-118  ORIGINAL COPY MEMBER.
000700******************************************************************
000800 01  CASE-RESULT-LINE.
000900     05  CRL-CASE-ID              PIC X(08).
001000     05  FILLER                   PIC X(02).
001100     05  CRL-ROOF-MATERIAL        PIC X(08).
001200     05  FILLER                   PIC X(02).
001300     05  CRL-WALL-MATERIAL        PIC X(08).
001400     05  FILLER                   PIC X(02).
001500     05  CRL-INSULATION-BAND      PIC X(08).
001600     05  FILLER                   PIC X(02).
001700     05  CRL-WINDOW-TYPE          PIC X(08).
001800     05  FILLER                   PIC X(02).
001900     05  CRL-ACH                  PIC Z9.99.
002000     05  FILLER                   PIC X(02).
002100     05  CRL-ROOF-SQFT            PIC ZZZ,ZZ9.99.
002200     05  FILLER                   PIC X(02).
002300     05  CRL-WALL-SQFT            PIC ZZZ,ZZ9.99.
002400     05  FILLER                   PIC X(02).
002500     05  CRL-WINDOW-SQFT          PIC ZZZ,ZZ9.99.
002600     05  FILLER                   PIC X(02).
002700     05  CRL-AMBIENT-F            PIC -ZZ9.99.
002800     05  FILLER                   PIC X(02).
002900     05  CRL-INSIDE-F             PIC -ZZ9.99.
003000     05  FILLER                   PIC X(02).
003100     05  CRL-DURATION-HRS         PIC ZZZ9.99.
003200     05  FILLER                   PIC X(02).
003300     05  CRL-Q-ROOF-KWH           PIC -ZZZ,ZZ9.99.
003400     05  FILLER                   PIC X(02).
003500     05  CRL-Q-WALLS-KWH          PIC -ZZZ,ZZ9.99.
003600     05  FILLER                   PIC X(02).
003700     05  CRL-Q-WINDOWS-KWH        PIC -ZZZ,ZZ9.99.
003800     05  FILLER                   PIC X(02).
003900     05  CRL-Q-INFIL-KWH          PIC -ZZZ,ZZ9.99.
004000     05  FILLER                   PIC X(02).
004100     05  CRL-Q-TOTAL-KWH          PIC -ZZZ,ZZ9.99.
004200     05  FILLER                   PIC X(02).
004300     05  CRL-PCT-ROOF             PIC ZZ9.99.
004400     05  FILLER                   PIC X(02).
004500     05  CRL-PCT-WALLS            PIC ZZ9.99.
004600     05  FILLER                   PIC X(02).
004700     05  CRL-PCT-WINDOWS          PIC ZZ9.99.
004800     05  FILLER                   PIC X(02).
004900     05  CRL-PCT-INFIL            PIC ZZ9.99.
005000     05  FILLER                   PIC X(02).
005100     05  CRL-TOTAL-COST           PIC $$,$$$,$$9.99.
005200     05  FILLER                   PIC X(08).
