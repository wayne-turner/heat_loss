000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTLPRF01.
000300 AUTHOR.  D. OKAFOR.
000400 INSTALLATION.  HEARTHSTONE ENERGY - DP CTR.
000500 DATE-WRITTEN.  05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800***************************************************************
000900*  HTLPRF01 - PROFILE PRESET EXPANSION
001000*  READS ONE PROFILE-REQUEST RECORD PER CALLER (A CASE-ID, A
001100*  PROFILE NAME, AND ANY PER-FIELD OVERRIDES), LOOKS THE
001200*  PROFILE UP IN THE THREE-ROW PROFILE TABLE, APPLIES ITS
001300*  FIVE FIELDS TO A WORKING CASE-INPUT, LETS ANY SUPPLIED
001400*  OVERRIDE WIN OVER THE PROFILE, FILLS WHATEVER IS STILL
001500*  UNSET FROM THE DOCUMENTED DEFAULTS, AND WRITES THE
001600*  COMPLETED CASE-INPUT RECORD FOR HTLENG01/HTLSWP01 TO READ.
001700*  AN UNKNOWN PROFILE NAME IS LOGGED TO THE ERROR-LOG AND THE
001800*  REQUEST IS DROPPED.
001900*
002000*  THIS PROGRAM EXISTS SO A CALLER DOES NOT HAVE TO TYPE OUT
002100*  ALL FOURTEEN CASE-INPUT FIELDS FOR A COMMON HOUSE TYPE --
002200*  "1950S-LEAKY-HOME", "HIGH-PERFORMANCE", OR "NEW-CODE-MIN"
002300*  EXPANDS TO A FULL SET OF DEFENSIBLE FIELD VALUES, WITH ROOM
002400*  TO OVERRIDE ANY ONE OF THEM WITHOUT RETYPING THE REST.
002500*
002600*  NO LOSS OR COST FIGURE IS EVER COMPUTED IN THIS PROGRAM --
002700*  THAT IS HTLENG01'S JOB, AND HTLSWP01'S JOB FOR A SWEPT
002800*  RANGE OF CASES.  THIS PROGRAM'S ONLY OUTPUT IS A CASE-INPUT
002900*  RECORD, SHAPED EXACTLY LIKE ONE OF HTLENG01'S OWN INPUTS.
003000*
003100*  MODIFICATION LOG:
003200*  05/14/1991  D.OKAFOR   CR-1991-031  ORIGINAL PROGRAM.
003300*  11/20/1991  R.TILDEN   CR-1991-077  PICKED UP THE INSULATION
003400*                         R-VALUE TABLE FIX FROM HTLENG01 SO
003500*                         THE PROFILE BANDS STAY IN STEP.  SEE
003600*                         HTLENG01'S OWN LOG FOR THE ORIGINAL
003700*                         FIX -- THE NOMINAL R-VALUES THERE
003800*                         DROVE THE BAND BOUNDARIES USED HERE.
003900*  06/03/1993  D.OKAFOR   CR-1993-044  UNKNOWN PROFILE NAMES
004000*                         NOW WRITE TO THE ERROR-LOG INSTEAD
004100*                         OF ABENDING THE RUN.
004200*  12/02/1998  M.PASCOE   Y2K-1998-217 DATE-WRITTEN AND LOG
004300*                         ENTRIES REVIEWED FOR CENTURY
004400*                         WINDOWING -- NO 2-DIGIT YEAR FIELDS
004500*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
004600*  04/02/2024  D.OKAFOR   CR-2024-118  MOVED THE CASE-INPUT
004700*                         AND ERROR-LOG LAYOUTS OUT TO SHARED
004800*                         COPY MEMBERS; PROFILE TABLE MOVED TO
004900*                         ITS OWN COPY MEMBER AS WELL.
005000*  09/19/2024  D.OKAFOR   CR-2024-142  EXPANDED IN-LINE
005100*                         COMMENTARY THROUGHOUT PER THE
005200*                         AUDITOR'S REQUEST AFTER THE Q3
005300*                         DOCUMENTATION REVIEW.
005400*  02/11/2025  R.TILDEN   CR-2025-030  REVIEWED THE THREE
005500*                         NAMED PROFILES IN HTLNPROF AGAINST
005600*                         THE LATEST HTLENG01 REFERENCE TABLES
005700*                         -- STILL IN STEP, NO CHANGE REQUIRED.
005800*  02/11/2025  R.TILDEN   CR-2025-031  CONFIRMED AN OVERRIDE
005900*                         OF ZERO OR SPACE IS INDISTINGUISHABLE
006000*                         FROM "NOT SUPPLIED" ON THIS RECORD
006100*                         LAYOUT -- A CALLER CANNOT DELIBERATELY
006200*                         REQUEST A ZERO-SQUARE-FOOT AREA, BUT
006300*                         NO REAL CASE WOULD WANT ONE ANYWAY.
006400*  05/19/2025  M.PASCOE   CR-2025-052  WALKED THE FOUR
006500*                         VALIDATION BLOCKS IN 250-VALIDATE-
006600*                         OVERRIDES AGAINST THE AUDITOR'S
006700*                         CHECKLIST -- EACH OVERRIDE FIELD HAS
006800*                         EXACTLY ONE REFERENCE TABLE AND ONE
006900*                         ERROR MESSAGE, CONFIRMED STILL TRUE.
007000*  05/19/2025  M.PASCOE   CR-2025-053  VERIFIED THE ELEVEN-FIELD
007100*                         DEFAULT SET IN 400-APPLY-OVERRIDES-
007200*                         AND-DEFAULTS MATCHES THE DOCUMENTED
007300*                         DEFAULTS IN THE HTLENG01 INTAKE
007400*                         SPECIFICATION, FIELD FOR FIELD.
007500***************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800*** SAME TARGET MACHINE AS EVERY OTHER PROGRAM IN THIS SHOP.
007900 SOURCE-COMPUTER.  IBM-390.
008000 OBJECT-COMPUTER.  IBM-390.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*** ONE PROFILE-REQUEST RECORD PER CALLER -- A CASE-ID, A
008400*** PROFILE NAME, AND ANY OVERRIDES.  THIS IS THE ONLY INPUT
008500*** FILE THIS PROGRAM READS.
008600     SELECT PROFILE-REQUESTS
008700*** UPPERCASE LOGICAL NAME, NOT A PATH -- RESOLVED BY JCL AT
008800*** RUN TIME, SAME CONVENTION EVERY SELECT IN THIS SHOP USES.
008900        ASSIGN TO PROFREQ
009000        ORGANIZATION IS LINE SEQUENTIAL
009100        FILE STATUS IS PQ-FCODE.
009200*** THE COMPLETED CASE-INPUT RECORD, OUTPUT HERE AND CONSUMED
009300*** BY HTLENG01 (FOR VALIDATION/REPORTING) OR HTLSWP01 (AS A
009400*** SWEEP BASE CASE) DOWNSTREAM.
009500     SELECT CASE-INPUT
009600*** UPPERCASE LOGICAL NAME, SAME CONVENTION AS ABOVE.
009700        ASSIGN TO CASEIN
009800        ORGANIZATION IS LINE SEQUENTIAL
009900        FILE STATUS IS CI-FCODE.
010000*** UNKNOWN-PROFILE AND BAD-OVERRIDE REQUESTS ARE LOGGED HERE
010100*** RATHER THAN ABENDING THE RUN -- SAME ERROR-LOG LAYOUT AND
010200*** CONVENTION HTLENG01 USES FOR ITS OWN VALIDATION FAILURES.
010300     SELECT ERROR-LOG
010400*** UPPERCASE LOGICAL NAME, SAME CONVENTION AS ABOVE.
010500        ASSIGN TO ERRLOG
010600        ORGANIZATION IS LINE SEQUENTIAL
010700        FILE STATUS IS EL-FCODE.
010800 DATA DIVISION.
010900 FILE SECTION.
011000*** BLANKET PIC X RECORD -- THE REAL FIELD BREAKOUT IS
011100*** PROFILE-REQUEST-REC IN WORKING-STORAGE BELOW, MOVED IN ON
011200*** EVERY READ.
011300 FD  PROFILE-REQUESTS
011400*** STANDARD LABELS, UNBLOCKED, FIXED LENGTH -- SAME FD CLAUSE
011500*** SET THE OTHER TWO FDS IN THIS PROGRAM USE.
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 116 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS PROFILE-REQUEST-RECORD.
012100 01  PROFILE-REQUEST-RECORD   PIC X(116).
012200*** 116 CHARACTERS COVERS PROFILE-REQUEST-REC'S FOURTEEN FIELDS
012300*** PLUS ITS TRAILING FILLER, BELOW IN WORKING-STORAGE.
012400*** BLANKET PIC X RECORD, SAME CONVENTION AS HTLENG01'S AND
012500*** HTLSWP01'S CASE-INPUT FDs -- THE REAL LAYOUT IS THE SHARED
012600*** HTLNCASE COPY MEMBER.
012700 FD  CASE-INPUT
012800*** SAME STANDARD-LABEL, FIXED-LENGTH, UNBLOCKED CLAUSE SET.
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 100 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS CASE-INPUT-RECORD.
013400 01  CASE-INPUT-RECORD       PIC X(100).
013500*** 100 CHARACTERS, SAME WIDTH HTLENG01 AND HTLSWP01 BOTH USE
013600*** FOR THEIR OWN CASE-INPUT FD RECORDS.
013700*** BLANKET PIC X RECORD, SAME CONVENTION AS HTLENG01'S
013800*** ERROR-LOG -- THE REAL LAYOUT IS THE SHARED HTLNERRS COPY
013900*** MEMBER.
014000 FD  ERROR-LOG
014100*** SAME STANDARD-LABEL, FIXED-LENGTH, UNBLOCKED CLAUSE SET.
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 92 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS ERROR-LOG-RECORD.
014700 01  ERROR-LOG-RECORD        PIC X(92).
014800*** 92 CHARACTERS, SAME WIDTH HTLENG01 USES FOR ITS OWN
014900*** ERROR-LOG FD RECORD.
015000 WORKING-STORAGE SECTION.
015100*** FILE STATUS CODES, CHECKED BY EYE IN THE DEBUGGER ONLY --
015200*** NONE OF THE THREE IS TESTED IN THE PROCEDURE DIVISION,
015300*** SAME PRACTICE AS HTLENG01 AND HTLSWP01.
015400 01  FILE-STATUS-CODES.
015500*** '00' MEANS THE LAST I-O AGAINST PROFILE-REQUESTS WAS GOOD.
015600     05  PQ-FCODE                PIC X(02).
015700*** ANY OTHER VALUE IS AN I-O ERROR -- NOT TESTED BY NAME
015800*** ANYWHERE IN THIS PROGRAM, SEE THE PARAGRAPH INTRO ABOVE.
015900         88  PQ-CODE-OK                   VALUE '00'.
016000*** '00' MEANS THE LAST I-O AGAINST CASE-INPUT WAS GOOD.
016100     05  CI-FCODE                PIC X(02).
016200         88  CI-CODE-OK                   VALUE '00'.
016300*** '00' MEANS THE LAST I-O AGAINST ERROR-LOG WAS GOOD.
016400     05  EL-FCODE                PIC X(02).
016500         88  EL-CODE-OK                   VALUE '00'.
016600     05  FILLER                  PIC X(02).
016700*** MORE-REQUESTS-SW DRIVES THE MAIN READ LOOP, SAME AS
016800*** HTLENG01'S MORE-CASES-SW.  THE OTHER TWO SWITCHES ARE
016900*** RESET AT THE TOP OF EVERY 100-MAINLINE PASS AND SET BY
017000*** 200-LOOKUP-PROFILE AND 250-VALIDATE-OVERRIDES IN TURN.
017100*** SET 'N' ONLY BY THE AT-END CLAUSE AT 110-READ-PROFILE-
017200*** REQUEST -- DRIVES THE PERFORM...UNTIL IN THE MAINLINE.
017300 77  MORE-REQUESTS-SW         PIC X(01) VALUE SPACE.
017400     88  NO-MORE-REQUESTS               VALUE 'N'.
017500*** SET 'Y' ONLY BY THE AT-END CLAUSE AT 200-LOOKUP-PROFILE.
017600 77  PROFILE-NOT-FOUND-SW     PIC X(01) VALUE SPACE.
017700     88  PROFILE-NOT-FOUND               VALUE 'Y'.
017800*** SET 'Y' BY ANY OF THE FOUR VALIDATION BLOCKS IN
017900*** 250-VALIDATE-OVERRIDES -- NEVER CLEARED BACK TO SPACE
018000*** ONCE SET WITHIN A SINGLE PASS, SINCE 100-MAINLINE ONLY
018100*** NEEDS TO KNOW "AT LEAST ONE OVERRIDE FAILED."
018200 77  CASE-IN-ERROR-SW         PIC X(01) VALUE SPACE.
018300     88  CASE-HAS-ERROR                  VALUE 'Y'.
018400*** RUN TOTALS, PRINTED AT 150-DISPLAY-SUMMARY.  ALL THREE ARE
018500*** COMP, SAME CONVENTION AS HTLENG01'S OWN COUNTERS.
018600 01  COUNTERS-AND-ACCUMULATORS.
018700*** BUMPED ONCE PER RECORD AT 110-READ-PROFILE-REQUEST.
018800     05  REQUESTS-READ            PIC S9(5) COMP.
018900*** BUMPED ONCE PER REQUEST THAT MAKES IT ALL THE WAY THROUGH
019000*** TO A WRITTEN CASE-INPUT RECORD.
019100     05  REQUESTS-WRITTEN         PIC S9(5) COMP.
019200*** BUMPED FOR AN UNKNOWN PROFILE NAME OR A BAD OVERRIDE --
019300*** EITHER WAY THE REQUEST IS DROPPED, NOT WRITTEN.
019400     05  REQUESTS-IN-ERROR        PIC S9(5) COMP.
019500*** PADS THE GROUP TO AN EVEN BOUNDARY, NO FUNCTIONAL USE.
019600     05  FILLER                   PIC X(01).
019700*** BUILT FRESH BY STRING STATEMENTS AT 250-VALIDATE-OVERRIDES
019800*** AND 100-MAINLINE BEFORE EACH CALL TO 210-WRITE-ERROR.
019900 01  WS-ERROR-TEXT             PIC X(80).
020000*** ONE PROFILE REQUEST -- CASE-ID, PROFILE NAME, AND ANY
020100*** CALLER-SUPPLIED OVERRIDES.  A ZERO/SPACE OVERRIDE MEANS
020200*** "NOT SUPPLIED, USE THE PROFILE OR THE DOCUMENTED DEFAULT."
020300*** THE FIVE PROFILE FIELDS (ROOF-MATERIAL, WALL-MATERIAL,
020400*** INSULATION-BAND, AIR-CHANGES-PER-HOUR, WINDOW-TYPE) ALL
020500*** HAVE A CORRESPONDING OVERRIDE BELOW; THE REMAINING CASE
020600*** FIELDS HAVE NO PROFILE ENTRY AND FALL BACK STRAIGHT TO THE
020700*** DOCUMENTED DEFAULT WHEN NOT OVERRIDDEN.
020800 01  PROFILE-REQUEST-REC.
020900*** CARRIED STRAIGHT THROUGH TO THE OUTPUT CASE-INPUT RECORD.
021000     05  PR-CASE-ID                PIC X(08).
021100*** LOOKED UP AGAINST THE THREE-ROW PROFILE TABLE AT
021200*** 200-LOOKUP-PROFILE.
021300     05  PR-PROFILE-NAME           PIC X(20).
021400*** NO PROFILE ENTRY FOR EITHER AREA -- ZERO MEANS DEFAULT.
021500     05  PR-SQFT-ROOF              PIC 9(06)V99.
021600     05  PR-SQFT-WALLS             PIC 9(06)V99.
021700*** OVERRIDES THE PROFILE'S ROOF MATERIAL WHEN SUPPLIED.
021800     05  PR-ROOF-MATERIAL          PIC X(08).
021900*** OVERRIDES THE PROFILE'S WALL MATERIAL WHEN SUPPLIED.
022000     05  PR-WALL-MATERIAL          PIC X(08).
022100*** NO PROFILE ENTRY FOR EITHER TEMPERATURE -- ZERO MEANS
022200*** DEFAULT, SAME AS THE TWO AREAS ABOVE.
022300     05  PR-AMBIENT-TEMP-F         PIC S9(03)V99.
022400     05  PR-INSIDE-TEMP-F          PIC S9(03)V99.
022500*** NO PROFILE ENTRY FOR DURATION EITHER.
022600     05  PR-DURATION-HOURS         PIC 9(04)V99.
022700*** OVERRIDES THE PROFILE'S INSULATION BAND WHEN SUPPLIED.
022800     05  PR-INSULATION-BAND        PIC X(08).
022900*** OVERRIDES THE PROFILE'S AIR-CHANGE RATE WHEN SUPPLIED.
023000     05  PR-AIR-CHANGES-PER-HOUR   PIC 9(02)V99.
023100*** NO PROFILE ENTRY FOR WINDOW AREA.
023200     05  PR-WINDOW-AREA-SQFT       PIC 9(06)V99.
023300*** OVERRIDES THE PROFILE'S WINDOW TYPE WHEN SUPPLIED.
023400     05  PR-WINDOW-TYPE            PIC X(08).
023500*** NO PROFILE ENTRY FOR THE ELECTRIC RATE.
023600     05  PR-ELEC-COST-PER-KWH      PIC 9(02)V9(04).
023700*** PADS PROFILE-REQUEST-REC OUT TO THE FULL 116-CHARACTER
023800*** RECORD LENGTH DECLARED ON THE PROFILE-REQUESTS FD ABOVE.
023900     05  FILLER                    PIC X(06).
024000*** THE WORKING CASE-INPUT BEING BUILT FOR THIS REQUEST,
024100*** SHARED LAYOUT WITH HTLENG01 AND HTLSWP01.  300-APPLY-PROFILE
024200*** AND 400-APPLY-OVERRIDES-AND-DEFAULTS BETWEEN THEM SET EVERY
024300*** FIELD IN THIS GROUP BEFORE 120-WRITE-CASE-INPUT MOVES IT TO
024400*** THE CASE-INPUT FD RECORD.
024500     COPY HTLNCASE.
024600*** ERROR-LOG RECORD, SHARED WITH HTLENG01.  SAME TWO-FIELD
024700*** CASE-ID/MESSAGE LAYOUT, BUILT FRESH AT 210-WRITE-ERROR FOR
024800*** EVERY DROPPED REQUEST.
024900     COPY HTLNERRS.
025000*** THE THREE NAMED PROFILES, SHARED WITH NO OTHER PROGRAM --
025100*** ONLY THIS PROGRAM EXPANDS A PROFILE NAME INTO FIELD VALUES.
025200*** LOADED BY VALUE AT COMPILE TIME, NOT READ FROM A FILE, SAME
025300*** REDEFINES IDIOM AS THE FOUR REFERENCE TABLES BELOW.
025400     COPY HTLNPROF.
025500*** REFERENCE TABLE - ROOF MATERIAL, USED ONLY TO VALIDATE A
025600*** CALLER-SUPPLIED ROOF-MATERIAL OVERRIDE.  THIS PROGRAM NEVER
025700*** COMPUTES A LOSS FIGURE, SO THE K-VALUE AND THICKNESS COLUMNS
025800*** ARE CARRIED FOR LAYOUT PARITY WITH HTLENG01/HTLSWP01 ONLY --
025900*** SEARCH IS BY RM-MATERIAL ALONE, THE OTHER TWO COLUMNS ARE
026000*** NEVER READ IN THIS PROGRAM.
026100 01  ROOF-MATERIAL-VALUES.
026200*** ROW 1 - ASPHALT SHINGLE, THE MOST COMMON RESIDENTIAL ROOF.
026300     05  FILLER.
026400         10  FILLER        PIC X(08)       VALUE 'ASPHALT'.
026500         10  FILLER        PIC 9(02)V9(04) VALUE 0.2000.
026600         10  FILLER        PIC 9V9(04)     VALUE 0.0050.
026700*** ROW 2 - WOOD SHAKE/SHINGLE ROOFING.
026800     05  FILLER.
026900         10  FILLER        PIC X(08)       VALUE 'WOOD'.
027000         10  FILLER        PIC 9(02)V9(04) VALUE 0.0800.
027100         10  FILLER        PIC 9V9(04)     VALUE 0.0100.
027200*** ROW 3 - STANDING-SEAM METAL ROOFING.  K-VALUE OF 50 IS NOT
027300*** A TYPO -- METAL IS A MUCH BETTER CONDUCTOR THAN THE OTHER
027400*** THREE MATERIALS, SAME FIGURE CARRIED IN HTLENG01/HTLSWP01.
027500     05  FILLER.
027600         10  FILLER        PIC X(08)       VALUE 'METAL'.
027700         10  FILLER        PIC 9(02)V9(04) VALUE 50.0000.
027800         10  FILLER        PIC 9V9(04)     VALUE 0.0007.
027900*** ROW 4 - CLAY OR CONCRETE TILE ROOFING.
028000     05  FILLER.
028100         10  FILLER        PIC X(08)       VALUE 'TILE'.
028200         10  FILLER        PIC 9(02)V9(04) VALUE 1.1000.
028300         10  FILLER        PIC 9V9(04)     VALUE 0.0150.
028400*** REDEFINES THE FOUR ANONYMOUS ROWS ABOVE AS A SEARCHABLE
028500*** TABLE -- SAME REDEFINES IDIOM HTLENG01 AND HTLSWP01 USE.
028600 01  ROOF-MATERIAL-TABLE REDEFINES ROOF-MATERIAL-VALUES.
028700*** INDEXED, NOT SUBSCRIPTED -- SEARCHED BY SET/SEARCH AT
028800*** 250-VALIDATE-OVERRIDES, NEVER BY DIRECT SUBSCRIPT.
028900     05  ROOF-MATL-ENTRY OCCURS 4 TIMES
029000             INDEXED BY ROOF-MATL-IDX.
029100         10  RM-MATERIAL      PIC X(08).
029200         10  RM-K-VALUE       PIC 9(02)V9(04).
029300         10  RM-THICKNESS     PIC 9V9(04).
029400*** REFERENCE TABLE - WALL MATERIAL, USED ONLY TO VALIDATE A
029500*** CALLER-SUPPLIED WALL-MATERIAL OVERRIDE.  SAME THREE ROWS AS
029600*** HTLENG01/HTLSWP01, NOT READ FOR COMPUTATION HERE.
029700 01  WALL-MATERIAL-VALUES.
029800*** ROW 1 - BRICK VENEER OVER FRAME, A DENSE CONDUCTIVE WALL.
029900     05  FILLER.
030000         10  FILLER        PIC X(08)       VALUE 'BRICK'.
030100         10  FILLER        PIC 9(02)V9(04) VALUE 0.6000.
030200         10  FILLER        PIC 9V9(04)     VALUE 0.2000.
030300*** ROW 2 - POURED OR BLOCK CONCRETE WALL.
030400     05  FILLER.
030500         10  FILLER        PIC X(08)       VALUE 'CONCRETE'.
030600         10  FILLER        PIC 9(02)V9(04) VALUE 1.0000.
030700         10  FILLER        PIC 9V9(04)     VALUE 0.1500.
030800*** ROW 3 - WOOD-FRAME WALL, THE LOWEST K-VALUE OF THE THREE.
030900     05  FILLER.
031000         10  FILLER        PIC X(08)       VALUE 'WOOD'.
031100         10  FILLER        PIC 9(02)V9(04) VALUE 0.1200.
031200         10  FILLER        PIC 9V9(04)     VALUE 0.1000.
031300*** REDEFINES THE THREE ROWS ABOVE AS A SEARCHABLE TABLE.
031400 01  WALL-MATERIAL-TABLE REDEFINES WALL-MATERIAL-VALUES.
031500*** INDEXED, NOT SUBSCRIPTED, SAME AS THE ROOF TABLE ABOVE.
031600     05  WALL-MATL-ENTRY OCCURS 3 TIMES
031700             INDEXED BY WALL-MATL-IDX.
031800         10  WM-MATERIAL      PIC X(08).
031900         10  WM-K-VALUE       PIC 9(02)V9(04).
032000         10  WM-THICKNESS     PIC 9V9(04).
032100*** REFERENCE TABLE - WINDOW TYPES, USED ONLY TO VALIDATE A
032200*** CALLER-SUPPLIED WINDOW-TYPE OVERRIDE.  SAME THREE ROWS AS
032300*** HTLENG01/HTLSWP01, NOT READ FOR COMPUTATION HERE.
032400 01  WINDOW-UVALUE-VALUES.
032500*** ROW 1 - SINGLE PANE, THE WORST (HIGHEST) U-VALUE.
032600     05  FILLER.
032700         10  FILLER        PIC X(08)       VALUE 'SINGLE'.
032800         10  FILLER        PIC 9V9          VALUE 5.7.
032900*** ROW 2 - DOUBLE PANE, THE MOST COMMON REPLACEMENT WINDOW.
033000     05  FILLER.
033100         10  FILLER        PIC X(08)       VALUE 'DOUBLE'.
033200         10  FILLER        PIC 9V9          VALUE 2.8.
033300*** ROW 3 - TRIPLE PANE, THE BEST (LOWEST) U-VALUE OF THE THREE.
033400     05  FILLER.
033500         10  FILLER        PIC X(08)       VALUE 'TRIPLE'.
033600         10  FILLER        PIC 9V9          VALUE 1.6.
033700*** REDEFINES THE THREE ROWS ABOVE AS A SEARCHABLE TABLE.
033800 01  WINDOW-UVALUE-TABLE REDEFINES WINDOW-UVALUE-VALUES.
033900*** INDEXED, NOT SUBSCRIPTED, SAME CONVENTION AS THE OTHER
034000*** THREE REFERENCE TABLES IN THIS PROGRAM.
034100     05  WINDOW-UV-ENTRY OCCURS 3 TIMES
034200             INDEXED BY WINDOW-UV-IDX.
034300         10  WU-WINDOW-TYPE   PIC X(08).
034400         10  WU-U-VALUE       PIC 9V9.
034500*** REFERENCE TABLE - INSULATION BANDS, USED ONLY TO VALIDATE
034600*** A CALLER-SUPPLIED INSULATION-BAND OVERRIDE.  SAME FOUR BANDS
034700*** AS HTLENG01/HTLSWP01, NOT READ FOR COMPUTATION HERE.
034800 01  INSULATION-RVALUE-VALUES.
034900*** ROW 1 - THE LIGHTEST BAND, NOMINAL R-14.
035000     05  FILLER.
035100         10  FILLER        PIC X(08)       VALUE 'R13-R15'.
035200         10  FILLER        PIC 9(03)        VALUE 14.
035300*** ROW 2 - NOMINAL R-18.
035400     05  FILLER.
035500         10  FILLER        PIC X(08)       VALUE 'R16-R21'.
035600         10  FILLER        PIC 9(03)        VALUE 18.
035700*** ROW 3 - NOMINAL R-28.
035800     05  FILLER.
035900         10  FILLER        PIC X(08)       VALUE 'R22-R33'.
036000         10  FILLER        PIC 9(03)        VALUE 28.
036100*** ROW 4 - THE HEAVIEST BAND, NOMINAL R-47.
036200     05  FILLER.
036300         10  FILLER        PIC X(08)       VALUE 'R34-R60'.
036400         10  FILLER        PIC 9(03)        VALUE 47.
036500*** REDEFINES THE FOUR ROWS ABOVE AS A SEARCHABLE TABLE.
036600 01  INSULATION-RVALUE-TABLE
036700             REDEFINES INSULATION-RVALUE-VALUES.
036800*** INDEXED, NOT SUBSCRIPTED, SAME CONVENTION AS THE OTHER
036900*** THREE REFERENCE TABLES IN THIS PROGRAM.
037000     05  INSUL-ENTRY OCCURS 4 TIMES
037100             INDEXED BY INSUL-IDX.
037200         10  IR-BAND          PIC X(08).
037300         10  IR-NOMINAL-R     PIC 9(03).
037400 PROCEDURE DIVISION.
037500*** MAINLINE -- HOUSEKEEPING, THEN ONE PASS OF 100-MAINLINE PER
037600*** PROFILE REQUEST UNTIL THE INPUT FILE IS EXHAUSTED, THEN THE
037700*** RUN SUMMARY AND CLEANUP.  SAME FIVE-STEP SHAPE AS HTLENG01'S
037800*** AND HTLSWP01'S OWN MAINLINES.
037900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038000     PERFORM 100-MAINLINE THRU 100-EXIT
038100             UNTIL NO-MORE-REQUESTS.
038200     PERFORM 150-DISPLAY-SUMMARY THRU 150-EXIT.
038300     PERFORM 900-CLEANUP THRU 900-EXIT.
038400     MOVE +0 TO RETURN-CODE.
038500     GOBACK.
038600*** OPENS ALL THREE FILES, ZEROES THE COUNTERS, AND PRIMES THE
038700*** READ LOOP.
038800 000-HOUSEKEEPING.
038900     DISPLAY 'HTLPRF01 - HOUSEKEEPING'.
039000*** INPUT -- THE ONLY FILE THIS PROGRAM READS FROM.
039100     OPEN INPUT PROFILE-REQUESTS.
039200*** OUTPUT -- THE COMPLETED CASES FOR HTLENG01/HTLSWP01.
039300     OPEN OUTPUT CASE-INPUT.
039400*** OUTPUT -- DROPPED-REQUEST DIAGNOSTICS.
039500     OPEN OUTPUT ERROR-LOG.
039600*** ZEROES ALL THREE RUN COUNTERS BEFORE THE FIRST RECORD.
039700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
039800*** PRIMING READ -- SAME IDIOM AS HTLENG01'S HOUSEKEEPING.
039900     PERFORM 110-READ-PROFILE-REQUEST THRU 110-EXIT.
040000 000-EXIT.
040100     EXIT.
040200*** ONE PASS PER PROFILE REQUEST.  A REQUEST EITHER FAILS THE
040300*** PROFILE LOOKUP, FAILS AN OVERRIDE VALIDATION, OR MAKES IT
040400*** ALL THE WAY THROUGH TO A WRITTEN CASE-INPUT RECORD -- THERE
040500*** IS NO FOURTH OUTCOME.
040600 100-MAINLINE.
040700*** BOTH SWITCHES ARE RESET EVERY PASS SO A FAILURE ON REQUEST
040800*** N DOES NOT CARRY OVER AND FALSELY FLAG REQUEST N+1.
040900     MOVE SPACE TO PROFILE-NOT-FOUND-SW.
041000     MOVE SPACE TO CASE-IN-ERROR-SW.
041100     PERFORM 200-LOOKUP-PROFILE THRU 200-EXIT.
041200     IF PROFILE-NOT-FOUND
041300*** UNKNOWN PROFILE NAME -- LOGGED AND DROPPED, PER CR-1993-044.
041400*** NO OVERRIDE VALIDATION OR CASE-INPUT WRITE HAPPENS FOR THIS
041500*** REQUEST SINCE THERE IS NO MATCHED PROFILE-ENTRY ROW TO
041600*** APPLY AT 300-APPLY-PROFILE.
041700         STRING 'unknown profile name. must be one of the '
041800             'three defined building profiles.'
041900             DELIMITED BY SIZE INTO WS-ERROR-TEXT
042000         PERFORM 210-WRITE-ERROR THRU 210-EXIT
042100         ADD 1 TO REQUESTS-IN-ERROR
042200     ELSE
042300*** PROFILE MATCHED -- NOW CHECK THAT ANY OVERRIDES SUPPLIED
042400*** NAME REAL MATERIALS/BANDS/TYPES BEFORE APPLYING ANYTHING.
042500         PERFORM 250-VALIDATE-OVERRIDES THRU 250-EXIT
042600         IF CASE-HAS-ERROR
042700*** AT LEAST ONE OVERRIDE FAILED VALIDATION -- 250-VALIDATE-
042800*** OVERRIDES HAS ALREADY LOGGED THE SPECIFIC ERROR TEXT, SO
042900*** ALL THIS BRANCH DOES IS BUMP THE COUNTER AND DROP THE
043000*** REQUEST, SAME AS THE UNKNOWN-PROFILE CASE ABOVE.
043100             ADD 1 TO REQUESTS-IN-ERROR
043200         ELSE
043300*** CLEAN REQUEST -- START FROM THE NAMED PROFILE, LAYER ON ANY
043400*** OVERRIDES AND DEFAULTS, THEN WRITE THE COMPLETED CASE.
043500             PERFORM 300-APPLY-PROFILE THRU 300-EXIT
043600             PERFORM 400-APPLY-OVERRIDES-AND-DEFAULTS
043700                 THRU 400-EXIT
043800             PERFORM 120-WRITE-CASE-INPUT THRU 120-EXIT
043900             ADD 1 TO REQUESTS-WRITTEN
044000         END-IF
044100     END-IF.
044200*** ADVANCE TO THE NEXT REQUEST BEFORE RETURNING TO THE
044300*** MAINLINE'S PERFORM...UNTIL TEST.
044400     PERFORM 110-READ-PROFILE-REQUEST THRU 110-EXIT.
044500 100-EXIT.
044600     EXIT.
044700 110-READ-PROFILE-REQUEST.
044800     READ PROFILE-REQUESTS INTO PROFILE-REQUEST-REC
044900         AT END
045000         MOVE 'N' TO MORE-REQUESTS-SW
045100         GO TO 110-EXIT
045200     END-READ.
045300*** ONLY BUMPED ON A SUCCESSFUL READ -- THE AT-END PATH ABOVE
045400*** GOES STRAIGHT TO 110-EXIT WITHOUT TOUCHING THIS COUNTER.
045500*** THIS MEANS REQUESTS-READ ALWAYS EQUALS THE NUMBER OF GOOD
045600*** RECORDS PULLED FROM PROFILE-REQUESTS, NEVER COUNTING THE
045700*** FINAL PHANTOM READ THAT TRIPS END-OF-FILE.
045800     ADD 1 TO REQUESTS-READ.
045900 110-EXIT.
046000     EXIT.
046100*** CASE-INPUT-REC IS BUILT UP ACROSS 300-APPLY-PROFILE AND
046200*** 400-APPLY-OVERRIDES-AND-DEFAULTS; THIS PARAGRAPH ONLY MOVES
046300*** THE FINISHED GROUP TO THE FD RECORD AND WRITES IT, THE SAME
046400*** SPLIT HTLENG01 USES BETWEEN BUILDING A RECORD AND WRITING IT.
046500*** NO FILE-STATUS CHECK AFTER THE WRITE -- SAME "WRITE AND
046600*** TRUST IT" PRACTICE AS EVERY OTHER WRITE IN THIS PROGRAM.
046700 120-WRITE-CASE-INPUT.
046800     MOVE CASE-INPUT-REC TO CASE-INPUT-RECORD.
046900     WRITE CASE-INPUT-RECORD.
047000 120-EXIT.
047100     EXIT.
047200*** END-OF-JOB TOTALS.  READ SHOULD ALWAYS EQUAL WRITTEN PLUS
047300*** IN-ERROR -- IF IT DOES NOT, SOMETHING IN 100-MAINLINE IS
047400*** DROPPING OR DOUBLE-COUNTING A REQUEST.  THESE THREE DISPLAY
047500*** LINES GO TO THE JOB LOG, NOT TO ANY OF THE THREE FILES --
047600*** THERE IS NO PRINTED REPORT FROM THIS PROGRAM.
047700 150-DISPLAY-SUMMARY.
047800     DISPLAY 'HTLPRF01 - REQUESTS READ    : ' REQUESTS-READ.
047900     DISPLAY 'HTLPRF01 - REQUESTS WRITTEN : '
048000         REQUESTS-WRITTEN.
048100     DISPLAY 'HTLPRF01 - REQUESTS IN ERROR : '
048200         REQUESTS-IN-ERROR.
048300 150-EXIT.
048400     EXIT.
048500*** SEARCHES THE THREE-ROW PROFILE TABLE FOR AN EXACT NAME
048600*** MATCH.  PLAIN SEARCH, NOT SEARCH ALL -- THE TABLE IS TOO
048700*** SMALL TO BOTHER SORTING OR INDEXING, SAME REASONING AS THE
048800*** FOUR REFERENCE TABLES.
048900 200-LOOKUP-PROFILE.
049000     SET PROFILE-IDX TO 1.
049100     SEARCH PROFILE-ENTRY
049200*** NO ROW MATCHED -- CALLER NAMED A PROFILE THAT DOES NOT
049300*** EXIST.  100-MAINLINE TESTS THIS SWITCH RIGHT AFTER RETURN.
049400         AT END
049500             MOVE 'Y' TO PROFILE-NOT-FOUND-SW
049600*** ROW MATCHED -- PROFILE-IDX IS LEFT POINTING AT IT FOR
049700*** 300-APPLY-PROFILE TO USE LATER IN THIS SAME PASS.
049800         WHEN PE-PROFILE-NAME (PROFILE-IDX) =
049900                 PR-PROFILE-NAME
050000             MOVE SPACE TO PROFILE-NOT-FOUND-SW
050100     END-SEARCH.
050200 200-EXIT.
050300     EXIT.
050400*** COMMON ERROR-WRITING ROUTINE, CALLED FROM 100-MAINLINE (FOR
050500*** AN UNKNOWN PROFILE) AND FROM EACH OF THE FOUR VALIDATION
050600*** BLOCKS IN 250-VALIDATE-OVERRIDES BELOW.  THE CALLER IS
050700*** RESPONSIBLE FOR BUILDING WS-ERROR-TEXT FIRST.
050800 210-WRITE-ERROR.
050900     MOVE PR-CASE-ID    TO ERR-CASE-ID.
051000     MOVE WS-ERROR-TEXT TO ERR-MSG.
051100     MOVE ERROR-LOG-REC TO ERROR-LOG-RECORD.
051200     WRITE ERROR-LOG-RECORD.
051300 210-EXIT.
051400     EXIT.
051500*** FOUR INDEPENDENT VALIDATION BLOCKS, ONE PER OVERRIDABLE
051600*** FIELD.  A SPACE VALUE MEANS "NOT SUPPLIED" AND SKIPS THE
051700*** BLOCK ENTIRELY -- ONLY A NON-SPACE VALUE HAS TO NAME A REAL
051800*** ROW IN THE CORRESPONDING REFERENCE TABLE.  ALL FOUR BLOCKS
051900*** CAN FIRE ON THE SAME REQUEST; CASE-IN-ERROR-SW IS SET ONCE
052000*** AND LEFT SET, NOT COUNTED, SO ONE BAD REQUEST WITH TWO BAD
052100*** OVERRIDES STILL ONLY BUMPS REQUESTS-IN-ERROR ONCE BACK IN
052200*** 100-MAINLINE.
052300***
052400*** NOTE THIS PARAGRAPH ONLY VALIDATES THE FOUR ALPHANUMERIC
052500*** OVERRIDES -- THE NUMERIC OVERRIDES (AREAS, TEMPERATURES,
052600*** DURATION, AIR CHANGES, ELECTRIC RATE) HAVE NO REFERENCE
052700*** TABLE TO CHECK AGAINST AND ARE TRUSTED AS-IS AT
052800*** 400-APPLY-OVERRIDES-AND-DEFAULTS.
052900 250-VALIDATE-OVERRIDES.
053000*** ROOF MATERIAL OVERRIDE -- MUST NAME A ROW IN THE FOUR-ROW
053100*** ROOF-MATERIAL-TABLE ABOVE.  A CALLER WHO NEVER SUPPLIES
053200*** THIS FIELD SIMPLY KEEPS WHATEVER ROOF MATERIAL THE NAMED
053300*** PROFILE ALREADY CARRIES.
053400     IF PR-ROOF-MATERIAL NOT = SPACE
053500         SET ROOF-MATL-IDX TO 1
053600         SEARCH ROOF-MATL-ENTRY
053700*** NO MATCH -- LOG THE SPECIFIC VALID VALUES SO THE CALLER
053800*** DOES NOT HAVE TO GO LOOK THEM UP.
053900             AT END
054000                 STRING 'invalid roof material override. '
054100                     'asphalt, wood, metal, or tile.'
054200                     DELIMITED BY SIZE INTO WS-ERROR-TEXT
054300                 PERFORM 210-WRITE-ERROR THRU 210-EXIT
054400                 MOVE 'Y' TO CASE-IN-ERROR-SW
054500*** MATCH -- NOTHING TO DO HERE, 400-APPLY-OVERRIDES-AND-
054600*** DEFAULTS RE-TESTS NOT=SPACE ON ITS OWN AND MOVES THE VALUE
054700*** ACROSS THERE, SO CONTINUE IS ALL THIS WHEN CLAUSE NEEDS.
054800             WHEN RM-MATERIAL (ROOF-MATL-IDX) =
054900                     PR-ROOF-MATERIAL
055000                 CONTINUE
055100         END-SEARCH
055200     END-IF.
055300*** WALL MATERIAL OVERRIDE -- MUST NAME A ROW IN THE THREE-ROW
055400*** WALL-MATERIAL-TABLE ABOVE.  SAME "KEEP THE PROFILE'S VALUE
055500*** IF NOT SUPPLIED" RULE AS THE ROOF MATERIAL OVERRIDE ABOVE.
055600     IF PR-WALL-MATERIAL NOT = SPACE
055700         SET WALL-MATL-IDX TO 1
055800         SEARCH WALL-MATL-ENTRY
055900             AT END
056000                 STRING 'invalid wall material override. '
056100                     'brick, concrete, or wood.'
056200                     DELIMITED BY SIZE INTO WS-ERROR-TEXT
056300                 PERFORM 210-WRITE-ERROR THRU 210-EXIT
056400                 MOVE 'Y' TO CASE-IN-ERROR-SW
056500             WHEN WM-MATERIAL (WALL-MATL-IDX) =
056600                     PR-WALL-MATERIAL
056700                 CONTINUE
056800         END-SEARCH
056900     END-IF.
057000*** INSULATION BAND OVERRIDE -- MUST NAME A ROW IN THE FOUR-ROW
057100*** INSULATION-RVALUE-TABLE ABOVE.  NOTE THE CALLER SUPPLIES
057200*** THE BAND NAME DIRECTLY, NOT A NOMINAL R-VALUE -- THERE IS NO
057300*** LOOKUP-BY-R-VALUE PATH IN THIS PROGRAM.
057400     IF PR-INSULATION-BAND NOT = SPACE
057500         SET INSUL-IDX TO 1
057600         SEARCH INSUL-ENTRY
057700             AT END
057800                 STRING 'invalid insulation band override. '
057900                     'must be r13-r15, r16-r21, r22-r33, '
058000                     'or r34-r60.'
058100                     DELIMITED BY SIZE INTO WS-ERROR-TEXT
058200                 PERFORM 210-WRITE-ERROR THRU 210-EXIT
058300                 MOVE 'Y' TO CASE-IN-ERROR-SW
058400             WHEN IR-BAND (INSUL-IDX) =
058500                     PR-INSULATION-BAND
058600                 CONTINUE
058700         END-SEARCH
058800     END-IF.
058900*** WINDOW TYPE OVERRIDE -- MUST NAME A ROW IN THE THREE-ROW
059000*** WINDOW-UVALUE-TABLE ABOVE.  LAST OF THE FOUR VALIDATION
059100*** BLOCKS -- ONCE THIS ONE CLEARS, 250-EXIT RETURNS CONTROL TO
059200*** 100-MAINLINE, WHICH TESTS CASE-HAS-ERROR NEXT.
059300     IF PR-WINDOW-TYPE NOT = SPACE
059400         SET WINDOW-UV-IDX TO 1
059500         SEARCH WINDOW-UV-ENTRY
059600             AT END
059700                 STRING 'invalid window type override. '
059800                     'single, double, or triple.'
059900                     DELIMITED BY SIZE INTO WS-ERROR-TEXT
060000                 PERFORM 210-WRITE-ERROR THRU 210-EXIT
060100                 MOVE 'Y' TO CASE-IN-ERROR-SW
060200             WHEN WU-WINDOW-TYPE (WINDOW-UV-IDX) =
060300                     PR-WINDOW-TYPE
060400                 CONTINUE
060500         END-SEARCH
060600     END-IF.
060700 250-EXIT.
060800     EXIT.
060900*** COPIES THE MATCHED PROFILE ROW (PROFILE-IDX WAS LEFT
061000*** POINTING AT IT BY 200-LOOKUP-PROFILE) INTO THE WORKING
061100*** CASE-INPUT RECORD.  ONLY THE FIVE PROFILE-CARRIED FIELDS
061200*** ARE TOUCHED HERE -- 400-APPLY-OVERRIDES-AND-DEFAULTS FILLS
061300*** IN EVERYTHING ELSE AND MAY STILL REPLACE ANY OF THESE FIVE
061400*** IF THE CALLER SUPPLIED AN OVERRIDE.  THIS PARAGRAPH RUNS
061500*** ONCE PER CLEAN REQUEST, IMMEDIATELY AFTER 250-VALIDATE-
061600*** OVERRIDES RETURNS WITH CASE-IN-ERROR-SW STILL UNSET.
061700 300-APPLY-PROFILE.
061800     MOVE PR-CASE-ID                      TO CASE-ID.
061900     MOVE PE-ROOF-MATERIAL (PROFILE-IDX)   TO ROOF-MATERIAL.
062000     MOVE PE-WALL-MATERIAL (PROFILE-IDX)   TO WALL-MATERIAL.
062100     MOVE PE-INSULATION-BAND (PROFILE-IDX)
062200         TO INSULATION-BAND.
062300     MOVE PE-AIR-CHANGES-PER-HOUR (PROFILE-IDX)
062400         TO AIR-CHANGES-PER-HOUR.
062500     MOVE PE-WINDOW-TYPE (PROFILE-IDX)     TO WINDOW-TYPE.
062600 300-EXIT.
062700     EXIT.
062800*** ELEVEN FIELDS, ELEVEN INDEPENDENT IF/ELSE BLOCKS.  SIX
062900*** FIELDS (BOTH AREAS, BOTH TEMPERATURES, DURATION, AND THE
063000*** ELECTRIC RATE) HAVE NO PROFILE ENTRY AT ALL, SO A ZERO
063100*** VALUE ALWAYS MEANS "USE THE DOCUMENTED DEFAULT" FOR THOSE.
063200*** THE FIVE PROFILE-CARRIED FIELDS WERE ALREADY SET BY
063300*** 300-APPLY-PROFILE ABOVE, SO THEIR BLOCKS ONLY OVERWRITE
063400*** WHEN A NON-SPACE/NON-ZERO OVERRIDE WAS ACTUALLY SUPPLIED --
063500*** THERE IS NO ELSE LEG FOR THOSE FIVE SINCE THE PROFILE VALUE
063600*** IS ALREADY SITTING IN THE FIELD.
063700***
063800*** THE ORDER OF THE ELEVEN BLOCKS BELOW MATCHES THE FIELD
063900*** ORDER IN PROFILE-REQUEST-REC AT THE TOP OF WORKING-STORAGE,
064000*** NOT THE FIELD ORDER IN CASE-INPUT-REC -- MAKE THAT THE
064100*** FIRST PLACE TO LOOK IF A FUTURE FIELD GETS ADDED HERE.
064200 400-APPLY-OVERRIDES-AND-DEFAULTS.
064300*** ROOF AREA -- NO PROFILE ENTRY.  DEFAULT 1800 SQUARE FEET IS
064400*** A TYPICAL SINGLE-STORY FOOTPRINT.
064500     IF PR-SQFT-ROOF = ZERO
064600         MOVE 1800.00 TO SQFT-ROOF
064700     ELSE
064800         MOVE PR-SQFT-ROOF TO SQFT-ROOF
064900     END-IF.
065000*** WALL AREA -- NO PROFILE ENTRY.  DEFAULT 1500 SQUARE FEET
065100*** PAIRS WITH THE 1800-SQUARE-FOOT ROOF DEFAULT ABOVE.
065200     IF PR-SQFT-WALLS = ZERO
065300         MOVE 1500.00 TO SQFT-WALLS
065400     ELSE
065500         MOVE PR-SQFT-WALLS TO SQFT-WALLS
065600     END-IF.
065700*** ROOF MATERIAL -- PROFILE-CARRIED, OVERRIDE ONLY.  ALREADY
065800*** VALIDATED AGAINST ROOF-MATERIAL-TABLE AT 250-VALIDATE-
065900*** OVERRIDES, SO NO FURTHER CHECKING IS NEEDED HERE.
066000     IF PR-ROOF-MATERIAL NOT = SPACE
066100         MOVE PR-ROOF-MATERIAL TO ROOF-MATERIAL
066200     END-IF.
066300*** WALL MATERIAL -- PROFILE-CARRIED, OVERRIDE ONLY.
066400     IF PR-WALL-MATERIAL NOT = SPACE
066500         MOVE PR-WALL-MATERIAL TO WALL-MATERIAL
066600     END-IF.
066700*** AMBIENT (OUTSIDE) TEMPERATURE -- NO PROFILE ENTRY.  DEFAULT
066800*** 50 DEGREES F IS A MILD HEATING-SEASON DESIGN POINT.
066900     IF PR-AMBIENT-TEMP-F = ZERO
067000         MOVE 50 TO AMBIENT-TEMP-F
067100     ELSE
067200         MOVE PR-AMBIENT-TEMP-F TO AMBIENT-TEMP-F
067300     END-IF.
067400*** INSIDE TEMPERATURE -- NO PROFILE ENTRY.  DEFAULT 70 DEGREES
067500*** F IS A STANDARD THERMOSTAT SETTING.
067600     IF PR-INSIDE-TEMP-F = ZERO
067700         MOVE 70 TO INSIDE-TEMP-F
067800     ELSE
067900         MOVE PR-INSIDE-TEMP-F TO INSIDE-TEMP-F
068000     END-IF.
068100*** DURATION -- NO PROFILE ENTRY.  DEFAULT 24 HOURS COVERS A
068200*** FULL DAY.
068300     IF PR-DURATION-HOURS = ZERO
068400         MOVE 24 TO DURATION-HOURS
068500     ELSE
068600         MOVE PR-DURATION-HOURS TO DURATION-HOURS
068700     END-IF.
068800*** INSULATION BAND -- PROFILE-CARRIED, OVERRIDE ONLY.  ALREADY
068900*** VALIDATED AGAINST INSULATION-RVALUE-TABLE.
069000     IF PR-INSULATION-BAND NOT = SPACE
069100         MOVE PR-INSULATION-BAND TO INSULATION-BAND
069200     END-IF.
069300*** AIR CHANGES PER HOUR -- PROFILE-CARRIED, OVERRIDE ONLY.
069400*** TESTED AGAINST ZERO RATHER THAN SPACE SINCE THIS FIELD IS
069500*** NUMERIC, NOT ALPHANUMERIC LIKE THE OTHER FOUR OVERRIDES.
069600     IF PR-AIR-CHANGES-PER-HOUR NOT = ZERO
069700         MOVE PR-AIR-CHANGES-PER-HOUR
069800             TO AIR-CHANGES-PER-HOUR
069900     END-IF.
070000*** WINDOW AREA -- NO PROFILE ENTRY.  DEFAULT 500 SQUARE FEET.
070100     IF PR-WINDOW-AREA-SQFT = ZERO
070200         MOVE 500.00 TO WINDOW-AREA-SQFT
070300     ELSE
070400         MOVE PR-WINDOW-AREA-SQFT TO WINDOW-AREA-SQFT
070500     END-IF.
070600*** WINDOW TYPE -- PROFILE-CARRIED, OVERRIDE ONLY.  ALREADY
070700*** VALIDATED AGAINST WINDOW-UVALUE-TABLE.
070800     IF PR-WINDOW-TYPE NOT = SPACE
070900         MOVE PR-WINDOW-TYPE TO WINDOW-TYPE
071000     END-IF.
071100*** ELECTRIC RATE -- NO PROFILE ENTRY.  DEFAULT 0.1200 PER KWH
071200*** IS THE SHOP'S STANDING RESIDENTIAL RATE ASSUMPTION, SAME
071300*** FIGURE HTLENG01 AND HTLSWP01 BOTH DEFAULT TO.
071400     IF PR-ELEC-COST-PER-KWH = ZERO
071500         MOVE 0.1200 TO ELEC-COST-PER-KWH
071600     ELSE
071700         MOVE PR-ELEC-COST-PER-KWH TO ELEC-COST-PER-KWH
071800     END-IF.
071900 400-EXIT.
072000     EXIT.
072100*** CLOSES ALL THREE FILES AND SIGNS OFF -- SAME "NORMAL END OF
072200*** JOB" WORDING EVERY PROGRAM IN THIS SHOP USES.  NO FILE-
072300*** STATUS CHECK AFTER ANY OF THE THREE CLOSES -- THE JOB IS
072400*** ENDING EITHER WAY AT THIS POINT.
072500 900-CLEANUP.
072600     DISPLAY 'CLEAN-UP'.
072700     CLOSE PROFILE-REQUESTS.
072800     CLOSE CASE-INPUT.
072900     CLOSE ERROR-LOG.
073000     DISPLAY 'NORMAL END OF JOB'.
073100 900-EXIT.
073200     EXIT.
