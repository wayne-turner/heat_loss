000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTLENG01.
000300 AUTHOR.  D. OKAFOR.
000400 INSTALLATION.  HEARTHSTONE ENERGY - DP CTR.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800***************************************************************
000900*  HTLENG01 - RESIDENTIAL HEAT-LOSS ENGINE, SINGLE CASE
001000*
001100*  READS ONE CASE-INPUT RECORD PER BUILDING/CONDITION SET,
001200*  VALIDATES IT, COMPUTES THE FOUR LOSS COMPONENTS (ROOF,
001300*  WALLS, WINDOWS, AIR INFILTRATION) AND THE ENERGY COST, AND
001400*  WRITES ONE CASE-RESULTS LISTING LINE PER GOOD CASE.  A
001500*  CASE THAT FAILS ANY RULE IS SKIPPED AND EACH FAILED RULE
001600*  IS LOGGED SEPARATELY TO THE ERROR-LOG -- A CASE CAN FAIL
001700*  MORE THAN ONE RULE AND WILL GENERATE MORE THAN ONE ERROR
001800*  RECORD, BY DESIGN, SO THE ANALYST SEES EVERYTHING WRONG
001900*  WITH A CASE IN ONE PASS RATHER THAN RERUNNING IT RULE BY
002000*  RULE.
002100*
002200*  MODIFICATION LOG:
002300*  04/02/1989  D.OKAFOR   CR-1989-014  ORIGINAL PROGRAM.
002400*  09/17/1989  D.OKAFOR   CR-1989-061  ADDED WINDOW LOSS LEG,
002500*                         ORIGINAL RELEASE ONLY COVERED ROOF
002600*                         AND WALLS.
002700*  02/05/1990  R.TILDEN   CR-1990-003  ADDED AIR INFILTRATION
002800*                         LEG AND THE COMPONENT PERCENT-OF-
002900*                         TOTAL COLUMNS ON THE LISTING.
003000*  11/20/1991  R.TILDEN   CR-1991-077  CORRECTED INSULATION
003100*                         R-VALUE TABLE, R22-R33 BAND WAS
003200*                         KEYED AS 24 INSTEAD OF 28.
003300*  06/03/1993  D.OKAFOR   CR-1993-042  VALIDATION NOW WRITES
003400*                         ONE ERROR RECORD PER FAILED RULE
003500*                         RATHER THAN STOPPING AT THE FIRST.
003600*  01/08/1996  M.PASCOE   CR-1996-009  MONEY FIELDS REPACKED
003700*                         TO COMP-3 FOR THE QUARTER-END BATCH
003800*                         WINDOW.
003900*  12/02/1998  M.PASCOE   Y2K-1998-215 DATE-WRITTEN AND LOG
004000*                         ENTRIES REVIEWED FOR CENTURY
004100*                         WINDOWING -- NO 2-DIGIT YEAR FIELDS
004200*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
004300*  03/14/2001  M.PASCOE   CR-2001-031  ADDED CASES-IN-ERROR
004400*                         COUNT TO THE END-OF-RUN DISPLAY.
004500*  04/02/2024  D.OKAFOR   CR-2024-118  MOVED THE CASE-INPUT,
004600*                         CASE-RESULT AND ERROR-LOG LAYOUTS
004700*                         OUT TO SHARED COPY MEMBERS.
004800*  09/19/2024  D.OKAFOR   CR-2024-141  DROPPED THE UNUSED
004900*                         SPECIAL-NAMES PARAGRAPH -- THIS
005000*                         PROGRAM NEVER PRINTED A PAGED
005100*                         REPORT AND NEVER NEEDED A
005200*                         TOP-OF-FORM MNEMONIC.
005300*  09/19/2024  D.OKAFOR   CR-2024-142  EXPANDED IN-LINE
005400*                         COMMENTARY THROUGHOUT THE PROCEDURE
005500*                         DIVISION PER THE AUDITOR'S REQUEST
005600*                         AFTER THE Q3 DOCUMENTATION REVIEW.
005700*  11/30/2024  D.OKAFOR   CR-2024-150  ANALYST REQUESTED THE
005800*                         PER-RULE VALIDATION MESSAGES MATCH
005900*                         THE WORDING ON THE DATA-ENTRY SCREEN
006000*                         EXACTLY -- NO WORDING CHANGED HERE,
006100*                         CONFIRMED AGAINST THE SCREEN SPEC.
006200*  02/11/2025  R.TILDEN   CR-2025-009  REVIEWED THE FOUR
006300*                         REFERENCE TABLES AGAINST THE LATEST
006400*                         ASHRAE HANDBOOK FIGURES -- NO CHANGE,
006500*                         OUR VALUES STILL FALL WITHIN THE
006600*                         PUBLISHED RANGES.
006700*  06/04/2025  D.OKAFOR   CR-2025-077  VERIFIED THE PERCENT-
006800*                         OF-TOTAL FALLBACK LOGIC IN 310 AGAIN
006900*                         AFTER A ZERO-DELTA-T TEST CASE CAME
007000*                         BACK FROM QA -- BEHAVED CORRECTLY,
007100*                         NO CODE CHANGE.
007200***************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500*** SAME TARGET MACHINE AS EVERY OTHER PROGRAM IN THIS SHOP.
007600 SOURCE-COMPUTER.  IBM-390.
007700 OBJECT-COMPUTER.  IBM-390.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*** ONE CASE-INPUT RECORD PER BUILDING/CONDITION SET TO PRICE.
008100     SELECT CASE-INPUT
008200        ASSIGN TO CASEIN
008300        ORGANIZATION IS LINE SEQUENTIAL
008400        FILE STATUS IS CI-FCODE.
008500*** ONE PRINTED LISTING LINE PER CASE THAT PASSES VALIDATION.
008600     SELECT CASE-RESULTS
008700        ASSIGN TO CASERSLT
008800        ORGANIZATION IS LINE SEQUENTIAL
008900        FILE STATUS IS CR-FCODE.
009000*** ONE RECORD PER FAILED VALIDATION RULE, SHARED LAYOUT WITH
009100*** HTLPRF01'S UNKNOWN-PROFILE AND BAD-OVERRIDE MESSAGES.
009200     SELECT ERROR-LOG
009300        ASSIGN TO ERRLOG
009400        ORGANIZATION IS LINE SEQUENTIAL
009500        FILE STATUS IS EL-FCODE.
009600 DATA DIVISION.
009700 FILE SECTION.
009800*** CASE-INPUT IS READ INTO THE STRUCTURED CASE-INPUT-REC
009900*** BELOW (SHARED COPY MEMBER) -- THE FD RECORD ITSELF STAYS
010000*** A BLANKET PIC X AREA, THE SAME WAY EVERY FD RECORD IN THIS
010100*** SHOP IS DECLARED WHEN A COPY MEMBER CARRIES THE REAL LAYOUT.
010200 FD  CASE-INPUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 100 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS CASE-INPUT-RECORD.
010800 01  CASE-INPUT-RECORD     PIC X(100).
010900*** CASE-RESULTS IS THE PRINTED LISTING, ONE LINE PER GOOD
011000*** CASE, BUILT FROM THE CASE-RESULT-LINE GROUP BELOW.
011100 FD  CASE-RESULTS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 250 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CASE-RESULTS-RECORD.
011700 01  CASE-RESULTS-RECORD   PIC X(250).
011800*** ERROR-LOG CARRIES ONE RECORD PER FAILED RULE.
011900 FD  ERROR-LOG
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 92 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS ERROR-LOG-RECORD.
012500 01  ERROR-LOG-RECORD      PIC X(92).
012600 WORKING-STORAGE SECTION.
012700*** WORKING-STORAGE IS LAID OUT IN THE ORDER THE PROGRAM USES
012800*** IT: FILE STATUS AND SWITCHES FIRST, THEN RUN COUNTERS, THEN
012900*** THE THREE SHARED RECORD COPY MEMBERS, THEN THE FOUR
013000*** REFERENCE TABLES, THEN THE PER-CASE WORKING FIGURES.
013100*** FILE STATUS CODES -- CHECKED BY EYE IN THE DEBUGGER, NOT
013200*** TESTED IN THE PROCEDURE DIVISION (THIS SHOP RELIES ON THE
013300*** AT END / NOT AT END CLAUSES FOR ITS ACTUAL FLOW CONTROL).
013400 01  FILE-STATUS-CODES.
013500*** CASE-INPUT STATUS -- '00' GOOD READ, '10' END OF FILE.
013600     05  CI-FCODE                PIC X(02).
013700         88  CI-CODE-OK                   VALUE '00'.
013800         88  CI-NO-MORE-DATA              VALUE '10'.
013900*** CASE-RESULTS STATUS -- THE RESULT LISTING WRITE CODE.
014000     05  CR-FCODE                PIC X(02).
014100         88  CR-CODE-OK                   VALUE '00'.
014200*** ERROR-LOG STATUS -- THE ERROR RECORD WRITE CODE.
014300     05  EL-FCODE                PIC X(02).
014400         88  EL-CODE-OK                   VALUE '00'.
014500     05  FILLER                  PIC X(02).
014600*** MORE-CASES-SW DRIVES THE MAIN READ LOOP.  CASE-IN-ERROR-SW
014700*** IS RESET AT THE TOP OF EVERY CASE AND TURNED ON BY ANY
014800*** VALIDATION RULE THAT FAILS, SO 100-MAINLINE CAN TELL IN
014900*** ONE PLACE WHETHER TO COMPUTE AND PRINT OR SIMPLY COUNT.
015000 77  MORE-CASES-SW            PIC X(01) VALUE SPACE.
015100     88  NO-MORE-CASES                  VALUE 'N'.
015200 77  CASE-IN-ERROR-SW         PIC X(01) VALUE SPACE.
015300     88  CASE-HAS-ERROR                 VALUE 'Y'.
015400*** RUN-TOTALS, DISPLAYED AT 150-DISPLAY-SUMMARY.  ALL THREE
015500*** ARE COMP, NOT DISPLAY -- THEY ARE ARITHMETIC WORK FIELDS,
015600*** NEVER WRITTEN TO A RECORD.
015700 01  COUNTERS-AND-ACCUMULATORS.
015800*** BUMPED BY ONE AT 110-READ-CASE-INPUT FOR EVERY RECORD READ.
015900     05  CASES-READ               PIC S9(5) COMP.
016000*** BUMPED BY ONE AT 100-MAINLINE FOR EVERY GOOD CASE PRINTED.
016100     05  CASES-WRITTEN            PIC S9(5) COMP.
016200*** BUMPED BY ONE AT 100-MAINLINE FOR EVERY CASE THAT FAILED
016300*** AT LEAST ONE VALIDATION RULE.
016400     05  CASES-IN-ERROR           PIC S9(5) COMP.
016500     05  FILLER                   PIC X(01).
016600*** SCRATCH AREA FOR THE CURRENT VALIDATION-RULE MESSAGE,
016700*** ASSEMBLED BY STRING AND MOVED INTO ERR-MSG AT 210.
016800*** 80 BYTES IS WIDE ENOUGH FOR THE LONGEST OF THE FIVE RULE
016900*** MESSAGES WITH ROOM TO SPARE -- SEE ERR-MSG'S OWN WIDTH IN
017000*** HTLNERRS FOR THE FINAL TRUNCATION POINT.
017100 01  WS-ERROR-TEXT             PIC X(80).
017200*** CASE-INPUT LAYOUT, SHARED WITH HTLSWP01 AND HTLPRF01.
017300*** CARRIES CASE-ID, THE FOUR CONSTRUCTION-TYPE FIELDS, THE
017400*** THREE SURFACE AREAS, THE TWO TEMPERATURES, THE AIR-CHANGE
017500*** RATE, THE DURATION, AND THE ELECTRIC RATE -- EVERYTHING
017600*** 200-VALIDATE-CASE AND 300-COMPUTE-LOSSES NEED.
017700     COPY HTLNCASE.
017800*** CASE-RESULTS LISTING LINE, SHARED WITH HTLSWP01.
017900*** CARRIES THE SAME IDENTIFYING/INPUT FIELDS PLUS THE FOUR
018000*** LOSS COMPONENTS, THEIR TOTAL, THE PERCENT-OF-TOTAL
018100*** COLUMNS, AND THE DOLLAR COST -- ONE LINE PER GOOD CASE.
018200     COPY HTLNRSLT.
018300*** ERROR-LOG RECORD, SHARED WITH HTLPRF01.
018400*** CARRIES THE CASE-ID AND A FREE-TEXT MESSAGE -- ONE RECORD
018500*** PER FAILED RULE, NOT ONE PER CASE.
018600     COPY HTLNERRS.
018700*** REFERENCE TABLE - ROOF MATERIAL CONDUCTIVITY/THICKNESS.
018800*** K-VALUE IS WATTS PER METER-KELVIN, THICKNESS IS METERS.
018900*** LOADED BY VALUE AT COMPILE TIME, SAME AS EVERY OTHER FIXED
019000*** REFERENCE TABLE THIS SHOP CARRIES IN-LINE -- NO MATERIAL
019100*** MASTER FILE TO READ.
019200*** THESE FOUR MATERIALS COVER EVERY ROOF TYPE THIS SHOP HAS
019300*** EVER BEEN ASKED TO PRICE -- IF A FIFTH TURNS UP, ADD A ROW
019400*** HERE AND BUMP THE OCCURS COUNT BELOW, DO NOT HARD-CODE IT
019500*** ELSEWHERE.
019600 01  ROOF-MATERIAL-VALUES.
019700*** ROW 1 - ASPHALT SHINGLE OVER SHEATHING
019800     05  FILLER.
019900         10  FILLER        PIC X(08)       VALUE 'ASPHALT'.
020000         10  FILLER        PIC 9(02)V9(04) VALUE 0.2000.
020100         10  FILLER        PIC 9V9(04)     VALUE 0.0050.
020200*** ROW 2 - WOOD SHAKE OR PLANK DECKING
020300     05  FILLER.
020400         10  FILLER        PIC X(08)       VALUE 'WOOD'.
020500         10  FILLER        PIC 9(02)V9(04) VALUE 0.0800.
020600         10  FILLER        PIC 9V9(04)     VALUE 0.0100.
020700*** ROW 3 - STANDING-SEAM METAL ROOFING
020800     05  FILLER.
020900         10  FILLER        PIC X(08)       VALUE 'METAL'.
021000         10  FILLER        PIC 9(02)V9(04) VALUE 50.0000.
021100         10  FILLER        PIC 9V9(04)     VALUE 0.0007.
021200*** ROW 4 - CLAY OR CONCRETE TILE
021300     05  FILLER.
021400         10  FILLER        PIC X(08)       VALUE 'TILE'.
021500         10  FILLER        PIC 9(02)V9(04) VALUE 1.1000.
021600         10  FILLER        PIC 9V9(04)     VALUE 0.0150.
021700*** THE SAME FOUR ROWS, REDEFINED AS A SEARCHABLE TABLE KEYED
021800*** BY MATERIAL NAME.  USED BY BOTH VALIDATION (200-VALIDATE-
021900*** CASE) AND THE LOSS MATH (300-COMPUTE-LOSSES).
022000 01  ROOF-MATERIAL-TABLE REDEFINES ROOF-MATERIAL-VALUES.
022100     05  ROOF-MATL-ENTRY OCCURS 4 TIMES
022200             INDEXED BY ROOF-MATL-IDX.
022300         10  RM-MATERIAL      PIC X(08).
022400         10  RM-K-VALUE       PIC 9(02)V9(04).
022500         10  RM-THICKNESS     PIC 9V9(04).
022600*** REFERENCE TABLE - WALL MATERIAL CONDUCTIVITY/THICKNESS.
022700*** ONLY THREE ROWS -- THIS SHOP'S CATALOG OF WALL SYSTEMS IS
022800*** SHORTER THAN ITS ROOF CATALOG.
022900*** THREE WALL SYSTEMS COVER THIS SHOP'S CATALOG.  BRICK IS
023000*** BY FAR THE MOST COMMON CASE IN PRODUCTION VOLUME.
023100 01  WALL-MATERIAL-VALUES.
023200*** ROW 1 - FACE BRICK OVER BLOCK
023300     05  FILLER.
023400         10  FILLER        PIC X(08)       VALUE 'BRICK'.
023500         10  FILLER        PIC 9(02)V9(04) VALUE 0.6000.
023600         10  FILLER        PIC 9V9(04)     VALUE 0.2000.
023700*** ROW 2 - POURED CONCRETE
023800     05  FILLER.
023900         10  FILLER        PIC X(08)       VALUE 'CONCRETE'.
024000         10  FILLER        PIC 9(02)V9(04) VALUE 1.0000.
024100         10  FILLER        PIC 9V9(04)     VALUE 0.1500.
024200*** ROW 3 - WOOD-FRAMED SIDING
024300     05  FILLER.
024400         10  FILLER        PIC X(08)       VALUE 'WOOD'.
024500         10  FILLER        PIC 9(02)V9(04) VALUE 0.1200.
024600         10  FILLER        PIC 9V9(04)     VALUE 0.1000.
024700*** WALL TABLE, REDEFINED AND SEARCHABLE THE SAME WAY AS THE
024800*** ROOF TABLE ABOVE.
024900 01  WALL-MATERIAL-TABLE REDEFINES WALL-MATERIAL-VALUES.
025000     05  WALL-MATL-ENTRY OCCURS 3 TIMES
025100             INDEXED BY WALL-MATL-IDX.
025200         10  WM-MATERIAL      PIC X(08).
025300         10  WM-K-VALUE       PIC 9(02)V9(04).
025400         10  WM-THICKNESS     PIC 9V9(04).
025500*** REFERENCE TABLE - WINDOW U-VALUES, WATTS PER SQUARE METER
025600*** PER DEGREE KELVIN.  LOWER IS BETTER GLASS.
025700*** SINGLE, DOUBLE, TRIPLE PANE -- LOWER U-VALUE MEANS LESS
025800*** HEAT ESCAPES THROUGH THE GLASS.
025900 01  WINDOW-UVALUE-VALUES.
026000*** ROW 1 - SINGLE PANE
026100     05  FILLER.
026200         10  FILLER        PIC X(08)       VALUE 'SINGLE'.
026300         10  FILLER        PIC 9V9          VALUE 5.7.
026400*** ROW 2 - DOUBLE PANE
026500     05  FILLER.
026600         10  FILLER        PIC X(08)       VALUE 'DOUBLE'.
026700         10  FILLER        PIC 9V9          VALUE 2.8.
026800*** ROW 3 - TRIPLE PANE
026900     05  FILLER.
027000         10  FILLER        PIC X(08)       VALUE 'TRIPLE'.
027100         10  FILLER        PIC 9V9          VALUE 1.6.
027200*** WINDOW TABLE, REDEFINED AND SEARCHABLE.
027300 01  WINDOW-UVALUE-TABLE REDEFINES WINDOW-UVALUE-VALUES.
027400     05  WINDOW-UV-ENTRY OCCURS 3 TIMES
027500             INDEXED BY WINDOW-UV-IDX.
027600         10  WU-WINDOW-TYPE   PIC X(08).
027700         10  WU-U-VALUE       PIC 9V9.
027800*** REFERENCE TABLE - NOMINAL INSULATION R-VALUE BY BAND.
027900*** REV 11/20/1991 R.TILDEN -- R22-R33 ROW CORRECTED FROM 24
028000*** TO 28, SEE CR-1991-077 IN THE LOG ABOVE.  THIS WAS A
028100*** TRANSCRIPTION ERROR IN THE ORIGINAL TABLE, NOT A MODEL
028200*** CHANGE -- THE FORMULA ITSELF WAS NEVER WRONG.
028300*** FOUR BANDS, LIGHT TO HEAVY.  THE BAND NAME ITSELF (E.G.
028400*** 'R22-R33') IS WHAT THE ANALYST KEYS, THE NOMINAL-R COLUMN
028500*** IS THE MIDPOINT VALUE THIS PROGRAM ACTUALLY COMPUTES WITH.
028600 01  INSULATION-RVALUE-VALUES.
028700*** ROW 1 - LIGHT INSULATION, PRE-1970S CONSTRUCTION
028800     05  FILLER.
028900         10  FILLER        PIC X(08)       VALUE 'R13-R15'.
029000         10  FILLER        PIC 9(03)        VALUE 14.
029100*** ROW 2 - MODEST UPGRADE, 1970S-1980S RETROFIT
029200     05  FILLER.
029300         10  FILLER        PIC X(08)       VALUE 'R16-R21'.
029400         10  FILLER        PIC 9(03)        VALUE 18.
029500*** ROW 3 - CURRENT MINIMUM CODE FOR THIS CLIMATE ZONE
029600     05  FILLER.
029700         10  FILLER        PIC X(08)       VALUE 'R22-R33'.
029800         10  FILLER        PIC 9(03)        VALUE 28.
029900*** ROW 4 - HIGH-PERFORMANCE / DEEP-ENERGY RETROFIT
030000     05  FILLER.
030100         10  FILLER        PIC X(08)       VALUE 'R34-R60'.
030200         10  FILLER        PIC 9(03)        VALUE 47.
030300*** INSULATION TABLE, REDEFINED AND SEARCHABLE BY BAND NAME.
030400 01  INSULATION-RVALUE-TABLE
030500             REDEFINES INSULATION-RVALUE-VALUES.
030600     05  INSUL-ENTRY OCCURS 4 TIMES
030700             INDEXED BY INSUL-IDX.
030800         10  IR-BAND          PIC X(08).
030900         10  IR-NOMINAL-R     PIC 9(03).
031000*** WORKING FIGURES FOR THE CASE CURRENTLY BEING PRICED.
031100*** INTERMEDIATE METRIC CONVERSIONS AND WATTAGE LIVE HERE;
031200*** THE FINAL KWH/COST FIGURES LIVE IN WS-CASE-RESULT-FIGURES
031300*** BELOW SO THE LISTING LINE CAN MOVE THEM DIRECTLY.  NONE
031400*** OF THIS GROUP IS EVER MOVED TO A RECORD, SO IT CAN BE
031500*** RE-USED CASE TO CASE WITHOUT RE-INITIALIZING.
031600 01  WS-LOSS-FIGURES.
031700*** DELTA-T IN DEGREES CELSIUS, CONVERTED FROM FAHRENHEIT
031800     05  WS-DELTA-T-C          PIC S9(3)V9(6) COMP-3.
031900*** INSULATION RESISTANCE IN SI UNITS (M2-K/W)
032000     05  WS-R-SI               PIC S9(3)V9(6) COMP-3.
032100*** ROOF, WALL AND WINDOW AREAS CONVERTED TO SQUARE METERS
032200     05  WS-AREA-ROOF-M2       PIC S9(7)V9(6) COMP-3.
032300     05  WS-AREA-WALLS-M2      PIC S9(7)V9(6) COMP-3.
032400     05  WS-WINDOW-AREA-M2     PIC S9(7)V9(6) COMP-3.
032500*** CONDITIONED VOLUME IN CUBIC METERS, FOR INFILTRATION
032600     05  WS-VOLUME-M3          PIC S9(8)V9(6) COMP-3.
032700*** DURATION CONVERTED FROM HOURS TO SECONDS
032800     05  WS-T-SECONDS          PIC S9(9)V9(6) COMP-3.
032900*** INSTANTANEOUS CONDUCTION LOSS, ROOF AND WALLS, IN WATTS
033000     05  WS-Q-ROOF-WATTS       PIC S9(9)V9(6) COMP-3.
033100     05  WS-Q-WALLS-WATTS      PIC S9(9)V9(6) COMP-3.
033200*** DENOMINATOR FOR THE PERCENT-OF-TOTAL COLUMNS AT 310
033300     05  WS-PCT-BASE           PIC S9(7)V99   COMP-3.
033400     05  FILLER                PIC X(01).
033500*** FINAL PER-CASE RESULT FIGURES -- MOVED STRAIGHT TO THE
033600*** CASE-RESULT-LINE COLUMNS AT 120-WRITE-DETAIL-LINE.  ALL
033700*** COMP-3 PER CR-1996-009 IN THE LOG ABOVE, REPACKED FROM
033800*** DISPLAY USAGE FOR THE QUARTER-END BATCH WINDOW.
033900 01  WS-CASE-RESULT-FIGURES.
034000*** THE FOUR LOSS COMPONENTS, EACH IN KILOWATT-HOURS
034100     05  Q-ROOF-KWH            PIC S9(7)V99 COMP-3.
034200     05  Q-WALLS-KWH           PIC S9(7)V99 COMP-3.
034300     05  Q-WINDOWS-KWH         PIC S9(7)V99 COMP-3.
034400     05  Q-INFIL-KWH           PIC S9(7)V99 COMP-3.
034500*** SUM OF THE FOUR COMPONENTS AND ITS DOLLAR COST
034600     05  Q-TOTAL-KWH           PIC S9(7)V99 COMP-3.
034700     05  TOTAL-COST            PIC S9(7)V99 COMP-3.
034800*** EACH COMPONENT AS A PERCENT OF THE TOTAL, SEE 310 BELOW
034900     05  WS-PCT-ROOF           PIC S9(3)V99 COMP-3.
035000     05  WS-PCT-WALLS          PIC S9(3)V99 COMP-3.
035100     05  WS-PCT-WINDOWS        PIC S9(3)V99 COMP-3.
035200     05  WS-PCT-INFIL          PIC S9(3)V99 COMP-3.
035300     05  FILLER                PIC X(01).
035400 PROCEDURE DIVISION.
035500*** OPEN, READ-VALIDATE-COMPUTE-WRITE UNTIL EOF, SUMMARIZE,
035600*** CLOSE -- THE SAME FIVE-STEP MAINLINE SHAPE EVERY BATCH
035700*** PROGRAM IN THIS SHOP IS BUILT AROUND.
035800*** STEP ONE - OPEN THE FILES AND PRIME THE READ.
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036000*** STEP TWO - ONE PASS OF VALIDATE/COMPUTE/WRITE PER CASE,
036100*** REPEATED UNTIL THE PRIMING READ ABOVE (OR THE READ AT THE
036200*** BOTTOM OF 100-MAINLINE) HITS END OF FILE.
036300     PERFORM 100-MAINLINE THRU 100-EXIT
036400             UNTIL NO-MORE-CASES.
036500*** STEP THREE - TELL THE OPERATOR HOW THE RUN WENT.
036600     PERFORM 150-DISPLAY-SUMMARY THRU 150-EXIT.
036700*** STEP FOUR - CLOSE THE FILES AND SIGN OFF.
036800     PERFORM 200-CLEANUP THRU 200-EXIT.
036900*** RETURN-CODE ZERO MEANS NORMAL COMPLETION TO THE SCHEDULER,
037000*** EVEN IF SOME CASES WERE REJECTED -- CASES-IN-ERROR ABOVE
037100*** IS HOW THE OPERATOR LEARNS OF REJECTS, NOT THE RETURN CODE.
037200     MOVE +0 TO RETURN-CODE.
037300     GOBACK.
037400 000-HOUSEKEEPING.
037500*** OPEN THE THREE FILES AND PRIME THE READ LOOP WITH THE
037600*** FIRST CASE-INPUT RECORD.
037700*** JOB-LOG BREADCRUMB SO THE OPERATOR CAN SEE THE PROGRAM
037800*** ACTUALLY STARTED (THIS SHOP'S STANDARD FIRST DISPLAY).
037900     DISPLAY 'HTLENG01 - HOUSEKEEPING'.
038000*** OPEN THE INPUT FILE BEFORE EITHER OUTPUT FILE, THE WAY
038100*** EVERY PROGRAM IN THIS SHOP DOES IT.
038200*** INPUT FILE - THE CASES TO BE PRICED THIS RUN.
038300     OPEN INPUT CASE-INPUT.
038400*** OUTPUT FILE - THE PRINTED RESULT LISTING.
038500     OPEN OUTPUT CASE-RESULTS.
038600*** OUTPUT FILE - ONE RECORD PER FAILED VALIDATION RULE.
038700     OPEN OUTPUT ERROR-LOG.
038800*** ZERO THE RUN COUNTERS BEFORE THE FIRST CASE IS READ.
038900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
039000*** PRIME THE LOOP -- 100-MAINLINE EXPECTS A RECORD ALREADY
039100*** IN CASE-INPUT-REC THE FIRST TIME IT IS ENTERED.
039200     PERFORM 110-READ-CASE-INPUT THRU 110-EXIT.
039300 000-EXIT.
039400     EXIT.
039500 100-MAINLINE.
039600*** RESET THE ERROR SWITCH, VALIDATE, AND EITHER COUNT THE
039700*** CASE AS FAILED OR RUN IT THROUGH THE LOSS MATH AND PRINT
039800*** THE DETAIL LINE.
039900*** CLEAR LAST CASE'S ERROR FLAG BEFORE VALIDATING THIS ONE.
040000     MOVE SPACE TO CASE-IN-ERROR-SW.
040100*** RUN ALL FIVE VALIDATION RULES AGAINST THIS CASE.
040200     PERFORM 200-VALIDATE-CASE THRU 200-EXIT.
040300*** A CASE THAT FAILED EVEN ONE RULE IS SKIPPED ENTIRELY --
040400*** NO LOSS MATH, NO DETAIL LINE, JUST THE ERROR COUNT.
040500     IF CASE-HAS-ERROR
040600         ADD +1 TO CASES-IN-ERROR
040700     ELSE
040800*** A GOOD CASE GETS THE FULL TREATMENT: THE FOUR LOSS
040900*** COMPONENTS, THE PERCENT-OF-TOTAL BREAKDOWN, THEN THE
041000*** PRINTED LISTING LINE.
041100         PERFORM 300-COMPUTE-LOSSES THRU 300-EXIT
041200         PERFORM 310-COMPUTE-PERCENTAGES THRU 310-EXIT
041300         PERFORM 120-WRITE-DETAIL-LINE THRU 120-EXIT
041400         ADD +1 TO CASES-WRITTEN
041500     END-IF.
041600*** READ THE NEXT CASE (OR HIT END OF FILE) BEFORE LOOPING
041700*** BACK TO THE TOP OF THIS PARAGRAPH.
041800     PERFORM 110-READ-CASE-INPUT THRU 110-EXIT.
041900 100-EXIT.
042000     EXIT.
042100*** READ-AHEAD PARAGRAPH.  SHARED SHAPE WITH EVERY OTHER
042200*** SEQUENTIAL READ LOOP IN THIS SHOP'S PROGRAMS.
042300 110-READ-CASE-INPUT.
042400*** AT END SETS THE LOOP SWITCH AND EXITS EARLY SO THE CASE
042500*** COUNT IS NOT BUMPED FOR A RECORD THAT WAS NEVER READ.
042600     READ CASE-INPUT INTO CASE-INPUT-REC
042700         AT END
042800*** NO MORE RECORDS -- TELL 100-MAINLINE'S PERFORM UNTIL TO
042900*** STOP, AND SKIP THE COUNTER ADD BELOW.
043000         MOVE 'N' TO MORE-CASES-SW
043100         GO TO 110-EXIT
043200     END-READ.
043300*** A REAL RECORD CAME BACK -- COUNT IT AS READ.
043400     ADD +1 TO CASES-READ.
043500 110-EXIT.
043600     EXIT.
043700 120-WRITE-DETAIL-LINE.
043800*** MOVE THE CASE'S IDENTIFYING AND INPUT FIELDS AND ITS
043900*** COMPUTED RESULTS INTO THE PRINT LINE, THEN WRITE IT.
044000*** CASE-ID IDENTIFIES THE ROW BACK TO THE ORIGINAL INPUT.
044100     MOVE CASE-ID             TO CRL-CASE-ID.
044200*** THE FOUR CONSTRUCTION-TYPE COLUMNS COME STRAIGHT FROM
044300*** THE INPUT CASE, UNCHANGED.
044400*** ROOF MATERIAL KEY.
044500     MOVE ROOF-MATERIAL       TO CRL-ROOF-MATERIAL.
044600*** WALL MATERIAL KEY.
044700     MOVE WALL-MATERIAL       TO CRL-WALL-MATERIAL.
044800*** INSULATION BAND KEY.
044900     MOVE INSULATION-BAND     TO CRL-INSULATION-BAND.
045000*** WINDOW TYPE KEY.
045100     MOVE WINDOW-TYPE         TO CRL-WINDOW-TYPE.
045200*** AIR CHANGES PER HOUR, THE INFILTRATION RATE FOR THIS CASE.
045300     MOVE AIR-CHANGES-PER-HOUR TO CRL-ACH.
045400*** THE THREE SURFACE AREAS AS SUPPLIED, IN SQUARE FEET.
045500*** ROOF AREA.
045600     MOVE SQFT-ROOF           TO CRL-ROOF-SQFT.
045700*** WALL AREA.
045800     MOVE SQFT-WALLS          TO CRL-WALL-SQFT.
045900*** WINDOW AREA.
046000     MOVE WINDOW-AREA-SQFT    TO CRL-WINDOW-SQFT.
046100*** THE TWO TEMPERATURES THAT SET THIS CASE'S DELTA-T.
046200*** OUTSIDE TEMPERATURE.
046300     MOVE AMBIENT-TEMP-F      TO CRL-AMBIENT-F.
046400*** INSIDE TEMPERATURE.
046500     MOVE INSIDE-TEMP-F       TO CRL-INSIDE-F.
046600*** THE NUMBER OF HOURS THE CONDITION HOLDS, FOR THE KWH MATH.
046700     MOVE DURATION-HOURS      TO CRL-DURATION-HRS.
046800*** THE FOUR LOSS COMPONENTS AND THEIR TOTAL
046900*** ROOF LEG, COMPUTED AT 300-COMPUTE-LOSSES BELOW.
047000     MOVE Q-ROOF-KWH          TO CRL-Q-ROOF-KWH.
047100*** WALL LEG.
047200     MOVE Q-WALLS-KWH         TO CRL-Q-WALLS-KWH.
047300*** WINDOW LEG.
047400     MOVE Q-WINDOWS-KWH       TO CRL-Q-WINDOWS-KWH.
047500*** AIR INFILTRATION LEG.
047600     MOVE Q-INFIL-KWH         TO CRL-Q-INFIL-KWH.
047700*** SUM OF ALL FOUR LEGS.
047800     MOVE Q-TOTAL-KWH         TO CRL-Q-TOTAL-KWH.
047900*** THE PERCENT-OF-TOTAL BREAKDOWN AND THE DOLLAR COST
048000*** ROOF SHARE.
048100     MOVE WS-PCT-ROOF         TO CRL-PCT-ROOF.
048200*** WALL SHARE.
048300     MOVE WS-PCT-WALLS        TO CRL-PCT-WALLS.
048400*** WINDOW SHARE.
048500     MOVE WS-PCT-WINDOWS      TO CRL-PCT-WINDOWS.
048600*** INFILTRATION SHARE.
048700     MOVE WS-PCT-INFIL        TO CRL-PCT-INFIL.
048800*** DOLLAR COST AT THE CASE'S OWN ELECTRIC RATE.
048900     MOVE TOTAL-COST          TO CRL-TOTAL-COST.
049000*** THE LINE IS FULLY BUILT -- MOVE IT TO THE FD RECORD AND
049100*** WRITE IT, PLAIN, NO ADVANCING CLAUSE, PER SHOP CONVENTION.
049200     MOVE CASE-RESULT-LINE    TO CASE-RESULTS-RECORD.
049300     WRITE CASE-RESULTS-RECORD.
049400 120-EXIT.
049500     EXIT.
049600 200-VALIDATE-CASE.
049700*** ALL FIVE RULES ARE CHECKED UNCONDITIONALLY -- A CASE CAN
049800*** FAIL MORE THAN ONE AND EACH FAILURE GETS ITS OWN ERROR
049900*** RECORD, SEE CR-1993-042 IN THE LOG ABOVE.
050000*** RULE 1 - SQFT-ROOF NUMERIC AND POSITIVE.  A ROOF WITH
050100*** ZERO OR NEGATIVE AREA IS A KEYING ERROR, NOT A REAL CASE.
050200     IF SQFT-ROOF NOT NUMERIC OR SQFT-ROOF NOT > 0
050300*** BUILD THE ANALYST-FACING MESSAGE FOR THIS FAILURE.
050400         STRING 'Invalid value for sqft_roof. must be a '
050500             'positive number.'
050600             DELIMITED BY SIZE INTO WS-ERROR-TEXT
050700*** LOG IT AND MARK THIS CASE AS BAD.
050800         PERFORM 210-WRITE-ERROR THRU 210-EXIT
050900         MOVE 'Y' TO CASE-IN-ERROR-SW
051000     END-IF.
051100*** RULE 2 - SQFT-WALLS NUMERIC AND POSITIVE.  SAME REASONING
051200*** AS RULE 1 ABOVE, APPLIED TO THE WALL AREA FIELD.
051300     IF SQFT-WALLS NOT NUMERIC OR SQFT-WALLS NOT > 0
051400         STRING 'Invalid value for sqft_walls. must be a '
051500             'positive number.'
051600             DELIMITED BY SIZE INTO WS-ERROR-TEXT
051700         PERFORM 210-WRITE-ERROR THRU 210-EXIT
051800         MOVE 'Y' TO CASE-IN-ERROR-SW
051900     END-IF.
052000*** RULE 3 - ROOF-MATERIAL MUST BE IN THE MATERIAL TABLE.
052100*** SEARCH IS USED RATHER THAN SEARCH ALL SO THE TABLE NEED
052200*** NOT BE KEPT IN ANY PARTICULAR ORDER.
052300     SET ROOF-MATL-IDX TO 1.
052400     SEARCH ROOF-MATL-ENTRY
052500*** FELL OFF THE END OF THE 4-ROW TABLE -- NOT A KNOWN
052600*** MATERIAL, LOG IT AND MARK THE CASE BAD.  THIS IS THE
052700*** MOST COMMON REJECT REASON IN PRACTICE -- A MISTYPED
052800*** MATERIAL CODE FROM THE UPSTREAM DATA-ENTRY SCREEN.
052900         AT END
053000             STRING 'invalid roof material type. asphalt, '
053100                 'wood, metal, or tile.'
053200                 DELIMITED BY SIZE INTO WS-ERROR-TEXT
053300             PERFORM 210-WRITE-ERROR THRU 210-EXIT
053400             MOVE 'Y' TO CASE-IN-ERROR-SW
053500*** MATCHED A ROW -- NOTHING MORE TO DO, THE MATERIAL IS GOOD.
053600         WHEN RM-MATERIAL (ROOF-MATL-IDX) = ROOF-MATERIAL
053700             CONTINUE
053800     END-SEARCH.
053900*** RULE 4 - WALL-MATERIAL MUST BE IN THE MATERIAL TABLE.
054000*** SAME REASONING AS RULE 3 ABOVE, AGAINST THE WALL TABLE.
054100     SET WALL-MATL-IDX TO 1.
054200     SEARCH WALL-MATL-ENTRY
054300         AT END
054400             STRING 'invalid wall material type. brick, '
054500                 'concrete, wood.'
054600                 DELIMITED BY SIZE INTO WS-ERROR-TEXT
054700             PERFORM 210-WRITE-ERROR THRU 210-EXIT
054800             MOVE 'Y' TO CASE-IN-ERROR-SW
054900         WHEN WM-MATERIAL (WALL-MATL-IDX) = WALL-MATERIAL
055000             CONTINUE
055100     END-SEARCH.
055200*** RULE 5 - INSULATION-BAND MUST BE ONE OF THE FOUR BANDS.
055300*** THE BAND NAME, NOT A NUMERIC R-VALUE, IS WHAT COMES IN ON
055400*** THE INPUT RECORD.
055500     SET INSUL-IDX TO 1.
055600     SEARCH INSUL-ENTRY
055700         AT END
055800             STRING 'invalid insulation R-value. '
055900                 '''R13-R15'',''R16-R21'',''R22-R33'','
056000                 '''R34-R60'''
056100                 DELIMITED BY SIZE INTO WS-ERROR-TEXT
056200             PERFORM 210-WRITE-ERROR THRU 210-EXIT
056300             MOVE 'Y' TO CASE-IN-ERROR-SW
056400         WHEN IR-BAND (INSUL-IDX) = INSULATION-BAND
056500             CONTINUE
056600     END-SEARCH.
056700 200-EXIT.
056800     EXIT.
056900*** SMALL UTILITY PARAGRAPH, PERFORMED FROM EVERY RULE IN
057000*** 200-VALIDATE-CASE ABOVE THAT FAILS.
057100 210-WRITE-ERROR.
057200*** ONE ERROR-LOG RECORD PER FAILED RULE, KEYED BY CASE-ID
057300*** SO THE ANALYST CAN MATCH IT BACK TO THE OFFENDING INPUT.
057400*** CARRY THE CASE-ID SO THE BAD RECORD CAN BE TRACED.
057500     MOVE CASE-ID       TO ERR-CASE-ID.
057600*** THE RULE-SPECIFIC MESSAGE BUILT BY THE CALLING RULE.
057700     MOVE WS-ERROR-TEXT TO ERR-MSG.
057800*** MOVE TO THE FD RECORD AND WRITE IT, PLAIN, NO ADVANCING.
057900     MOVE ERROR-LOG-REC TO ERROR-LOG-RECORD.
058000     WRITE ERROR-LOG-RECORD.
058100 210-EXIT.
058200     EXIT.
058300 300-COMPUTE-LOSSES.
058400*** RE-SEARCH ALL FOUR TABLES -- 200-VALIDATE-CASE ALREADY
058500*** PROVED THESE VALUES ARE GOOD, BUT THE INDEX POSITIONS
058600*** FROM THAT PARAGRAPH ARE NOT CARRIED FORWARD, SO THE
058700*** LOOKUPS ARE REPEATED HERE TO POSITION THE INDEXES FOR
058800*** THE ARITHMETIC BELOW.
058900*** POSITION ROOF-MATL-IDX ON THIS CASE'S ROOF MATERIAL.
059000*** CANNOT FALL OFF THE END HERE, 200-VALIDATE-CASE ALREADY
059100*** PROVED THE MATERIAL IS ONE OF THE FOUR KNOWN ROWS.
059200     SET ROOF-MATL-IDX TO 1.
059300     SEARCH ROOF-MATL-ENTRY
059400         AT END CONTINUE
059500         WHEN RM-MATERIAL (ROOF-MATL-IDX) = ROOF-MATERIAL
059600*** FOUND IT -- INDEX NOW POINTS AT THE RIGHT ROW.
059700             CONTINUE
059800     END-SEARCH.
059900*** POSITION WALL-MATL-IDX ON THIS CASE'S WALL MATERIAL.
060000*** SAME REASONING AS THE ROOF SEARCH ABOVE.
060100     SET WALL-MATL-IDX TO 1.
060200     SEARCH WALL-MATL-ENTRY
060300         AT END CONTINUE
060400         WHEN WM-MATERIAL (WALL-MATL-IDX) = WALL-MATERIAL
060500*** FOUND IT.
060600             CONTINUE
060700     END-SEARCH.
060800*** POSITION WINDOW-UV-IDX ON THIS CASE'S WINDOW TYPE.
060900*** THIS CASE WAS NOT ONE OF THE FIVE VALIDATED FIELDS --
061000*** WINDOW-TYPE IS NOT RULE-CHECKED IN 200-VALIDATE-CASE, SO
061100*** AN UNKNOWN TYPE LEAVES THE INDEX AT ITS LAST SEARCHED
061200*** POSITION.  INPUT EDITING UPSTREAM IS RELIED ON HERE.
061300     SET WINDOW-UV-IDX TO 1.
061400     SEARCH WINDOW-UV-ENTRY
061500         AT END CONTINUE
061600         WHEN WU-WINDOW-TYPE (WINDOW-UV-IDX) = WINDOW-TYPE
061700*** FOUND IT.
061800             CONTINUE
061900     END-SEARCH.
062000*** POSITION INSUL-IDX ON THIS CASE'S INSULATION BAND.
062100*** SAME REASONING AS THE ROOF SEARCH ABOVE.
062200     SET INSUL-IDX TO 1.
062300     SEARCH INSUL-ENTRY
062400         AT END CONTINUE
062500         WHEN IR-BAND (INSUL-IDX) = INSULATION-BAND
062600*** FOUND IT.
062700             CONTINUE
062800     END-SEARCH.
062900*** CONVERT THE CASE'S FAHRENHEIT TEMPERATURES, SQUARE-FOOT
063000*** AREAS AND HOUR DURATION INTO THE METRIC/SI UNITS THE
063100*** LOSS FORMULAS BELOW ARE WRITTEN IN.  THE INPUT RECORD IS
063200*** ALWAYS IMPERIAL -- THIS SHOP'S ANALYSTS KEY SQUARE FEET
063300*** AND FAHRENHEIT, NOT METRIC.
063400*** DELTA-T: INSIDE MINUS AMBIENT, FAHRENHEIT TO CELSIUS.
063500     COMPUTE WS-DELTA-T-C ROUNDED =
063600         (INSIDE-TEMP-F - AMBIENT-TEMP-F) / 1.8.
063700*** NOMINAL R-VALUE OF THE BAND, CONVERTED TO SI (M2-K/W).
063800     COMPUTE WS-R-SI ROUNDED =
063900         IR-NOMINAL-R (INSUL-IDX) * 0.176110.
064000*** ROOF AREA, SQUARE FEET TO SQUARE METERS.
064100     COMPUTE WS-AREA-ROOF-M2 ROUNDED =
064200         SQFT-ROOF * 0.092903.
064300*** WALL AREA, SQUARE FEET TO SQUARE METERS.
064400     COMPUTE WS-AREA-WALLS-M2 ROUNDED =
064500         SQFT-WALLS * 0.092903.
064600*** WINDOW AREA, SQUARE FEET TO SQUARE METERS.
064700     COMPUTE WS-WINDOW-AREA-M2 ROUNDED =
064800         WINDOW-AREA-SQFT * 0.092903.
064900*** CONDITIONED VOLUME -- ROOF PLUS WALL FOOTPRINT TIMES AN
065000*** ASSUMED 2.5 METER CEILING HEIGHT, FOR THE INFILTRATION LEG.
065100     COMPUTE WS-VOLUME-M3 ROUNDED =
065200         (SQFT-ROOF + SQFT-WALLS) * 0.092903 * 2.5.
065300*** DURATION, HOURS TO SECONDS.
065400     COMPUTE WS-T-SECONDS ROUNDED =
065500         DURATION-HOURS * 3600.
065600*** ROOF CONDUCTION LOSS -- AREA TIMES DELTA-T OVER THE
065700*** COMBINED ROOF-MATERIAL AND INSULATION RESISTANCE, GIVES
065800*** INSTANTANEOUS WATTS, THEN CONVERTED TO KWH OVER THE
065900*** CASE'S DURATION.
066000*** INSTANTANEOUS WATTAGE THROUGH THE ROOF ASSEMBLY.
066100     COMPUTE WS-Q-ROOF-WATTS ROUNDED =
066200         (WS-AREA-ROOF-M2 * WS-DELTA-T-C) /
066300         (RM-THICKNESS (ROOF-MATL-IDX) /
066400          RM-K-VALUE (ROOF-MATL-IDX) + WS-R-SI).
066500*** WATTAGE INTEGRATED OVER THE CASE'S DURATION, IN KWH.
066600     COMPUTE Q-ROOF-KWH ROUNDED =
066700         (WS-Q-ROOF-WATTS * WS-T-SECONDS) / 3600000.
066800*** WALL CONDUCTION LOSS, SAME SHAPE AS THE ROOF LEG ABOVE
066900*** BUT USING THE WALL MATERIAL'S OWN K-VALUE/THICKNESS.
067000*** INSTANTANEOUS WATTAGE THROUGH THE WALL ASSEMBLY.
067100     COMPUTE WS-Q-WALLS-WATTS ROUNDED =
067200         (WS-AREA-WALLS-M2 * WS-DELTA-T-C) /
067300         (WM-THICKNESS (WALL-MATL-IDX) /
067400          WM-K-VALUE (WALL-MATL-IDX) + WS-R-SI).
067500*** WATTAGE INTEGRATED OVER THE CASE'S DURATION, IN KWH.
067600     COMPUTE Q-WALLS-KWH ROUNDED =
067700         (WS-Q-WALLS-WATTS * WS-T-SECONDS) / 3600000.
067800*** AIR INFILTRATION LOSS -- CONDITIONED VOLUME TIMES THE AIR
067900*** CHANGE RATE TIMES DURATION TIMES DELTA-T, SCALED BY THE
068000*** VOLUMETRIC HEAT CAPACITY OF AIR (0.33 WH/M3-K).  ADDED
068100*** 02/05/1990, SEE CR-1990-003 ABOVE.
068200     COMPUTE Q-INFIL-KWH ROUNDED =
068300         (WS-VOLUME-M3 * AIR-CHANGES-PER-HOUR *
068400          DURATION-HOURS * WS-DELTA-T-C * 0.33) / 3600000.
068500*** WINDOW LOSS -- GLASS AREA TIMES ITS U-VALUE TIMES DELTA-T
068600*** TIMES DURATION.  ADDED 09/17/1989, SEE CR-1989-061 ABOVE.
068700     COMPUTE Q-WINDOWS-KWH ROUNDED =
068800         (WS-WINDOW-AREA-M2 * WU-U-VALUE (WINDOW-UV-IDX) *
068900          WS-DELTA-T-C * DURATION-HOURS) / 3600000.
069000*** TOTAL ENERGY LOSS AND ITS DOLLAR COST AT THE CASE'S
069100*** ELECTRIC RATE.  ELEC-COST-PER-KWH COMES IN ON THE CASE-
069200*** INPUT RECORD ITSELF, NOT FROM A RATE TABLE -- DIFFERENT
069300*** CASES CAN CARRY DIFFERENT UTILITY RATES.
069400*** SUM OF ALL FOUR LEGS.
069500     COMPUTE Q-TOTAL-KWH ROUNDED =
069600         Q-ROOF-KWH + Q-WALLS-KWH + Q-WINDOWS-KWH +
069700         Q-INFIL-KWH.
069800*** TOTAL KWH TIMES THE CASE'S OWN ELECTRIC RATE.
069900     COMPUTE TOTAL-COST ROUNDED =
070000         Q-TOTAL-KWH * ELEC-COST-PER-KWH.
070100 300-EXIT.
070200     EXIT.
070300 310-COMPUTE-PERCENTAGES.
070400*** NORMALLY THE DENOMINATOR IS JUST THE TOTAL.  IF THE
070500*** TOTAL CAME OUT AT ZERO OR BELOW (A DEGENERATE CASE --
070600*** ZERO DELTA-T, SAY) FALL BACK TO THE SUM OF THE FOUR
070700*** COMPONENTS, AND IF EVEN THAT IS NOT POSITIVE, FALL BACK
070800*** TO 1 SO THE DIVISION BELOW NEVER BLOWS UP ON A ZERO
070900*** DIVISOR.
071000     IF Q-TOTAL-KWH > 0
071100*** NORMAL CASE -- THE TOTAL IS A GOOD DENOMINATOR.
071200         MOVE Q-TOTAL-KWH TO WS-PCT-BASE
071300     ELSE
071400*** DEGENERATE CASE -- FALL BACK TO THE COMPONENT SUM.
071500         COMPUTE WS-PCT-BASE =
071600             Q-ROOF-KWH + Q-WALLS-KWH + Q-WINDOWS-KWH +
071700             Q-INFIL-KWH
071800         IF WS-PCT-BASE NOT > 0
071900*** STILL NOT POSITIVE -- FORCE A SAFE DIVISOR OF 1.
072000             MOVE 1 TO WS-PCT-BASE
072100         END-IF
072200     END-IF.
072300*** EACH COMPONENT OVER THE BASE, TIMES 100, ROUNDED.
072400*** ROOF SHARE OF THE TOTAL.
072500     COMPUTE WS-PCT-ROOF ROUNDED =
072600         (Q-ROOF-KWH / WS-PCT-BASE) * 100.
072700*** WALL SHARE OF THE TOTAL.
072800     COMPUTE WS-PCT-WALLS ROUNDED =
072900         (Q-WALLS-KWH / WS-PCT-BASE) * 100.
073000*** WINDOW SHARE OF THE TOTAL.
073100     COMPUTE WS-PCT-WINDOWS ROUNDED =
073200         (Q-WINDOWS-KWH / WS-PCT-BASE) * 100.
073300*** INFILTRATION SHARE OF THE TOTAL.
073400     COMPUTE WS-PCT-INFIL ROUNDED =
073500         (Q-INFIL-KWH / WS-PCT-BASE) * 100.
073600 310-EXIT.
073700     EXIT.
073800*** NOTHING IN THIS PARAGRAPH TOUCHES A FILE -- JOB LOG ONLY.
073900 150-DISPLAY-SUMMARY.
074000*** END-OF-RUN COUNTS TO THE JOB LOG.  CASES-IN-ERROR ADDED
074100*** 03/14/2001, SEE CR-2001-031 ABOVE.
074200*** HOW MANY CASES WERE READ FROM CASE-INPUT THIS RUN.
074300     DISPLAY 'HTLENG01 - CASES READ    : ' CASES-READ.
074400*** HOW MANY CLEARED VALIDATION AND GOT A PRINTED LINE.
074500     DISPLAY 'HTLENG01 - CASES WRITTEN : ' CASES-WRITTEN.
074600*** HOW MANY FAILED AT LEAST ONE VALIDATION RULE.
074700     DISPLAY 'HTLENG01 - CASES IN ERROR: ' CASES-IN-ERROR.
074800 150-EXIT.
074900     EXIT.
075000*** LAST PARAGRAPH EXECUTED BEFORE GOBACK.
075100 200-CLEANUP.
075200*** CLOSE ALL THREE FILES AND SIGN OFF THE JOB LOG.
075300     DISPLAY 'CLEAN-UP'.
075400     CLOSE CASE-INPUT.
075500     CLOSE CASE-RESULTS.
075600     CLOSE ERROR-LOG.
075700*** LAST LINE OF OUTPUT -- TELLS THE OPERATOR THE JOB DID
075800*** NOT ABEND.
075900     DISPLAY 'NORMAL END OF JOB'.
076000 200-EXIT.
076100     EXIT.
076200*** PROGRAMMER'S NOTE (D.OKAFOR, 04/02/2024 REWRITE) -- THE
076300*** LOSS FORMULAS IN 300-COMPUTE-LOSSES ARE PLAIN CONDUCTION/
076400*** INFILTRATION PHYSICS, NOT A BUILDING-CODE MODEL.  THEY ARE
076500*** GOOD ENOUGH FOR COMPARATIVE COST ESTIMATES BUT ARE NOT A
076600*** SUBSTITUTE FOR A CERTIFIED ENERGY AUDIT.  IF THIS EVER
076700*** FEEDS A REGULATORY FILING, CHECK WITH ENGINEERING FIRST.
