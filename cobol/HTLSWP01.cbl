000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTLSWP01.
000300 AUTHOR.  R. TILDEN.
000400 INSTALLATION.  HEARTHSTONE ENERGY - DP CTR.
000500 DATE-WRITTEN.  02/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.  NON-CONFIDENTIAL.
000800***************************************************************
000900*  HTLSWP01 - RESIDENTIAL HEAT-LOSS SCENARIO SWEEP
001000*  READS ONE BASE CASE AND RUNS IT THROUGH EVERY COMBINATION
001100*  OF ROOF MATERIAL (4) X WINDOW TYPE (3) X INSULATION BAND
001200*  (4) -- 48 SCENARIOS IN ALL -- WITH WALL MATERIAL HELD AT
001300*  THE BASE CASE'S VALUE.  THE 48 RESULTS ARE SORTED ASCENDING
001400*  ON TOTAL ENERGY LOSS AND PRINTED ON THE SCENARIO-REPORT
001500*  WITH A BEST/WORST TRAILER.  NO VALIDATION IS PERFORMED HERE
001600*  -- THE BASE CASE IS ASSUMED GOOD, HTLENG01 ALREADY VALIDATES
001700*  CASE-INPUT RECORDS ON THE WAY IN.
001800*
001900*  MODIFICATION LOG:
002000*  02/05/1990  R.TILDEN   CR-1990-004  ORIGINAL PROGRAM.
002100*  08/11/1990  R.TILDEN   CR-1990-051  SWITCHED THE SORT FROM
002200*                         A SINGLE HIGH/LOW SCAN TO A FULL
002300*                         ASCENDING ORDERING OF ALL 48 ROWS.
002400*  03/22/1992  D.OKAFOR   CR-1992-019  ADDED THE BEST/WORST
002500*                         TRAILER LINES TO THE REPORT.
002600*  06/03/1993  D.OKAFOR   CR-1993-043  BROUGHT THE LOSS MATH
002700*                         INTO LINE WITH HTLENG01 AFTER THE
002800*                         R22-R33 INSULATION FIX.
002900*  12/02/1998  M.PASCOE   Y2K-1998-216 DATE-WRITTEN AND LOG
003000*                         ENTRIES REVIEWED FOR CENTURY
003100*                         WINDOWING -- NO 2-DIGIT YEAR FIELDS
003200*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
003300*  04/02/2024  D.OKAFOR   CR-2024-118  MOVED THE CASE-INPUT
003400*                         LAYOUT OUT TO A SHARED COPY MEMBER.
003500*  09/19/2024  D.OKAFOR   CR-2024-141  DROPPED THE UNUSED
003600*                         SPECIAL-NAMES PARAGRAPH AND REWROTE
003700*                         THE HEADER/DETAIL/TRAILER WRITES TO
003800*                         USE A PLAIN WRITE WITH A MOVED
003900*                         BLANK-LINE RECORD FOR SPACING,
004000*                         MATCHING THIS SHOP'S OWN REPORT
004100*                         SPACING PRACTICE -- NO PROGRAM
004200*                         HERE USES AN ADVANCING CLAUSE
004300*                         AND THIS ONE SHOULD NOT HAVE
004350*                         BEEN THE FIRST.
004400*  09/19/2024  D.OKAFOR   CR-2024-142  EXPANDED IN-LINE
004500*                         COMMENTARY THROUGHOUT PER THE
004600*                         AUDITOR'S REQUEST AFTER THE Q3
004700*                         DOCUMENTATION REVIEW.
004800***************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100*** SAME TARGET MACHINE AS EVERY OTHER PROGRAM IN THIS SHOP.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*** THE BASE CASE TO BE SWEPT -- SAME LAYOUT HTLENG01 READS.
005700*** ONLY THE FIRST RECORD ON THIS FILE IS EVER READ -- IF A
005800*** CALLER DROPS MORE THAN ONE CASE ON BASECASE BY MISTAKE,
005900*** EVERYTHING AFTER THE FIRST IS SIMPLY IGNORED.
006000     SELECT BASE-CASE
006100        ASSIGN TO BASECASE
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS BC-FCODE.
006400*** THE 48-ROW SORTED REPORT WITH ITS HEADER AND TRAILER.
006500*** ONE PRINT FILE, ONE PAGE -- THE SWEEP NEVER RUNS LONG
006600*** ENOUGH TO NEED A PAGE BREAK OR A NEW-PAGE COUNTER.
006700     SELECT SCENARIO-REPORT
006800        ASSIGN TO SCNRPT
006900        ORGANIZATION IS LINE SEQUENTIAL
007000        FILE STATUS IS SR-FCODE.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*** BLANKET PIC X RECORD, SAME CONVENTION AS HTLENG01'S FDs --
007400*** THE REAL FIELD BREAKOUT LIVES IN THE HTLNCASE COPY MEMBER
007500*** BELOW, NOT IN THE FD ITSELF.
007600 FD  BASE-CASE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS BASE-CASE-RECORD.
008200 01  BASE-CASE-RECORD      PIC X(100).
008300*** 132 COLUMNS -- THIS SHOP'S STANDARD PRINT-LINE WIDTH, SAME
008400*** AS EVERY OTHER PRINTED REPORT THIS SHOP PRODUCES.
008500 FD  SCENARIO-REPORT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SCENARIO-REPORT-RECORD.
009100 01  SCENARIO-REPORT-RECORD PIC X(132).
009200 WORKING-STORAGE SECTION.
009300*** FILE STATUS CODES, CHECKED BY EYE IN THE DEBUGGER ONLY --
009400*** NEITHER FILE-STATUS FIELD IS TESTED IN THE PROCEDURE
009500*** DIVISION, MATCHING THIS SHOP'S STANDING PRACTICE OF
009600*** RELYING ON THE AT END CLAUSE FOR END-OF-FILE AND
009700*** TREATING ANYTHING ELSE AS AN OPERATOR
009800*** MATTER TO BE CAUGHT FROM THE JOB LOG.
009900 01  FILE-STATUS-CODES.
010000*** '00' MEANS THE LAST I-O AGAINST BASE-CASE WAS GOOD.
010100     05  BC-FCODE                PIC X(02).
010200         88  BC-CODE-OK                   VALUE '00'.
010300*** '00' MEANS THE LAST I-O AGAINST SCENARIO-REPORT WAS GOOD.
010400     05  SR-FCODE                PIC X(02).
010500         88  SR-CODE-OK                   VALUE '00'.
010600     05  FILLER                  PIC X(02).
010700*** SWEEP-IDX WALKS THE 48-ROW TABLE WHILE IT IS BEING BUILT
010800*** AND AGAIN WHILE IT IS BEING PRINTED.  THE TWO SORT INDEXES
010900*** DRIVE THE HAND-ROLLED BUBBLE SORT AT 500-SORT-TABLE.
011000*** ALL THREE ARE COMP, NOT DISPLAY -- SAME AS THE SUBSCRIPTS
011100*** IN EVERY OTHER PROGRAM THIS SHOP WRITES.
011200*** SWEEP-IDX - COUNTS ROWS AS THEY ARE BUILT, THEN RE-USED TO
011300*** WALK THE SAME ROWS WHILE PRINTING.
011400 77  SWEEP-IDX                PIC S9(3) COMP.
011500*** SORT-PASS-IDX - COUNTS COMPLETED BUBBLE PASSES, 1 TO 47.
011600 77  SORT-PASS-IDX            PIC S9(3) COMP.
011700*** SORT-INNER-IDX - WALKS THE UNSORTED PORTION WITHIN A PASS.
011800 77  SORT-INNER-IDX           PIC S9(3) COMP.
011900*** THE BASE CASE, MUTATED IN PLACE FOR EACH COMBINATION --
012000*** ONLY ROOF-MATERIAL, WINDOW-TYPE AND INSULATION-BAND ARE
012100*** EVER CHANGED, EVERYTHING ELSE STAYS AT THE BASE VALUE.
012200*** THIS IS THE SAME SHARED COPY MEMBER HTLENG01 AND HTLPRF01
012300*** USE, SO A FIELD ADDED TO THE CASE LAYOUT SHOWS UP HERE
012400*** AUTOMATICALLY -- NO PARALLEL MAINTENANCE NEEDED.
012500     COPY HTLNCASE.
012600*** REFERENCE TABLE - ROOF MATERIAL CONDUCTIVITY/THICKNESS.
012700*** SAME FOUR ROWS AS HTLENG01'S TABLE -- KEPT LOCAL RATHER
012800*** THAN CALLED, PER THIS SHOP'S NO-CALL CONVENTION.  WHEN
012900*** HTLENG01'S COPY OF THIS TABLE CHANGES, THIS ONE MUST BE
013000*** HAND-CHANGED TO MATCH -- THERE IS NO SHARED COPYBOOK FOR
013100*** IT SINCE THIS SHOP HAS NEVER SPLIT REFERENCE TABLES
013200*** OUT THAT WAY.
013300*** K-VALUE IS IN WATTS PER METER PER DEGREE KELVIN, THICKNESS
013400*** IS IN METERS -- BOTH SI, NOT THE ORIGINAL IMPERIAL UNITS
013500*** THE CASE-INPUT RECORD ARRIVES IN.
013600 01  ROOF-MATERIAL-VALUES.
013700*** ROW 1 - ASPHALT SHINGLE OVER SHEATHING.  LOW K-VALUE, THIN
013800*** -- A POOR CONDUCTOR BUT NOT MUCH MASS TO IT EITHER.
013900     05  FILLER.
014000         10  FILLER        PIC X(08)       VALUE 'ASPHALT'.
014100         10  FILLER        PIC 9(02)V9(04) VALUE 0.2000.
014200         10  FILLER        PIC 9V9(04)     VALUE 0.0050.
014300*** ROW 2 - WOOD SHAKE OR PLANK DECKING.  EVEN LOWER K-VALUE
014400*** THAN ASPHALT BUT THICKER, SO THE NET RESISTANCE IS HIGHER
014500*** STILL.
014600     05  FILLER.
014700         10  FILLER        PIC X(08)       VALUE 'WOOD'.
014800         10  FILLER        PIC 9(02)V9(04) VALUE 0.0800.
014900         10  FILLER        PIC 9V9(04)     VALUE 0.0100.
015000*** ROW 3 - STANDING-SEAM METAL ROOFING.  K-VALUE OF 50 IS NOT
015100*** A TYPO -- METAL IS A MUCH BETTER CONDUCTOR THAN THE OTHER
015200*** THREE ROOFING MATERIALS, WHICH IS WHY A BARE METAL ROOF
015300*** WITH LITTLE INSULATION SHOWS THE WORST LOSS IN THE SWEEP.
015400     05  FILLER.
015500         10  FILLER        PIC X(08)       VALUE 'METAL'.
015600         10  FILLER        PIC 9(02)V9(04) VALUE 50.0000.
015700         10  FILLER        PIC 9V9(04)     VALUE 0.0007.
015800*** ROW 4 - CLAY OR CONCRETE TILE.  MODERATE K-VALUE, THICKEST
015900*** OF THE FOUR MATERIALS.
016000     05  FILLER.
016100         10  FILLER        PIC X(08)       VALUE 'TILE'.
016200         10  FILLER        PIC 9(02)V9(04) VALUE 1.1000.
016300         10  FILLER        PIC 9V9(04)     VALUE 0.0150.
016400*** REDEFINED AND SEARCHABLE, KEYED BY MATERIAL NAME.
016500 01  ROOF-MATERIAL-TABLE REDEFINES ROOF-MATERIAL-VALUES.
016600     05  ROOF-MATL-ENTRY OCCURS 4 TIMES
016700             INDEXED BY ROOF-MATL-IDX.
016800         10  RM-MATERIAL      PIC X(08).
016900         10  RM-K-VALUE       PIC 9(02)V9(04).
017000         10  RM-THICKNESS     PIC 9V9(04).
017100*** REFERENCE TABLE - WALL MATERIAL CONDUCTIVITY/THICKNESS.
017200*** WALL MATERIAL IS NEVER SWEPT -- IT STAYS AT THE BASE
017300*** CASE'S VALUE FOR ALL 48 ROWS -- BUT THE LOSS MATH AT
017400*** 300-RUN-ENGINE STILL NEEDS TO LOOK UP ITS K-VALUE EVERY
017500*** TIME THAT PARAGRAPH RUNS, SINCE NOTHING CARRIES THE
017600*** WALL-MATL-IDX POSITION FORWARD BETWEEN CALLS.
017700 01  WALL-MATERIAL-VALUES.
017800*** ROW 1 - FACE BRICK OVER BLOCK.  MODERATE K-VALUE, THICK.
017900     05  FILLER.
018000         10  FILLER        PIC X(08)       VALUE 'BRICK'.
018100         10  FILLER        PIC 9(02)V9(04) VALUE 0.6000.
018200         10  FILLER        PIC 9V9(04)     VALUE 0.2000.
018300*** ROW 2 - POURED CONCRETE.  HIGHER K-VALUE THAN BRICK BUT
018400*** SLIGHTLY LESS THICK IN THIS SHOP'S STANDARD WALL BUILD-UP.
018500     05  FILLER.
018600         10  FILLER        PIC X(08)       VALUE 'CONCRETE'.
018700         10  FILLER        PIC 9(02)V9(04) VALUE 1.0000.
018800         10  FILLER        PIC 9V9(04)     VALUE 0.1500.
018900*** ROW 3 - WOOD-FRAMED SIDING.  LOWEST K-VALUE OF THE THREE
019000*** WALL MATERIALS, THE BEST INSULATOR OF THE GROUP BEFORE
019100*** ANY ADDED INSULATION IS EVEN FACTORED IN.
019200     05  FILLER.
019300         10  FILLER        PIC X(08)       VALUE 'WOOD'.
019400         10  FILLER        PIC 9(02)V9(04) VALUE 0.1200.
019500         10  FILLER        PIC 9V9(04)     VALUE 0.1000.
019600*** REDEFINED AND SEARCHABLE, SAME AS THE ROOF TABLE ABOVE.
019700 01  WALL-MATERIAL-TABLE REDEFINES WALL-MATERIAL-VALUES.
019800     05  WALL-MATL-ENTRY OCCURS 3 TIMES
019900             INDEXED BY WALL-MATL-IDX.
020000         10  WM-MATERIAL      PIC X(08).
020100         10  WM-K-VALUE       PIC 9(02)V9(04).
020200         10  WM-THICKNESS     PIC 9V9(04).
020300*** REFERENCE TABLE - WINDOW U-VALUES, WATTS PER SQUARE METER
020400*** PER DEGREE KELVIN.  LOWER IS BETTER GLASS.  UNLIKE ROOF,
020500*** WALL AND INSULATION, THE WINDOW TABLE CARRIES NO
020600*** THICKNESS COLUMN -- THE U-VALUE IS ALREADY A WHOLE-
020700*** ASSEMBLY FIGURE, NOT A PER-MATERIAL CONDUCTIVITY THAT
020800*** STILL NEEDS DIVIDING BY A THICKNESS.
020900 01  WINDOW-UVALUE-VALUES.
021000*** ROW 1 - SINGLE PANE.  WORST OF THE THREE, STILL COMMON IN
021100*** OLDER HOUSING STOCK THIS BATCH SEES.
021200     05  FILLER.
021300         10  FILLER        PIC X(08)       VALUE 'SINGLE'.
021400         10  FILLER        PIC 9V9          VALUE 5.7.
021500*** ROW 2 - DOUBLE PANE.  ROUGHLY HALF THE LOSS OF SINGLE PANE.
021600     05  FILLER.
021700         10  FILLER        PIC X(08)       VALUE 'DOUBLE'.
021800         10  FILLER        PIC 9V9          VALUE 2.8.
021900*** ROW 3 - TRIPLE PANE.  BEST OF THE THREE, ROUGHLY HALF THE
022000*** LOSS OF DOUBLE PANE AGAIN.
022100     05  FILLER.
022200         10  FILLER        PIC X(08)       VALUE 'TRIPLE'.
022300         10  FILLER        PIC 9V9          VALUE 1.6.
022400*** REDEFINED AND SEARCHABLE BY WINDOW TYPE NAME.
022500 01  WINDOW-UVALUE-TABLE REDEFINES WINDOW-UVALUE-VALUES.
022600     05  WINDOW-UV-ENTRY OCCURS 3 TIMES
022700             INDEXED BY WINDOW-UV-IDX.
022800         10  WU-WINDOW-TYPE   PIC X(08).
022900         10  WU-U-VALUE       PIC 9V9.
023000*** REFERENCE TABLE - NOMINAL INSULATION R-VALUE BY BAND.
023100*** THE BAND NAME IS THE KEY -- THE NOMINAL R-VALUE STORED
023200*** HERE IS A SINGLE REPRESENTATIVE FIGURE FOR THE WHOLE BAND,
023300*** NOT A RANGE, SINCE THE SWEEP ONLY NEEDS ONE NUMBER TO RUN
023400*** THE LOSS MATH AGAINST.
023500 01  INSULATION-RVALUE-VALUES.
023600*** ROW 1 - LIGHT INSULATION, PRE-1970S CONSTRUCTION.  LOWEST
023700*** R-VALUE OF THE FOUR BANDS, SHOWS THE WORST LOSS IN A SWEEP
023800*** WHEN PAIRED WITH A POOR ROOF MATERIAL AND SINGLE-PANE
023900*** WINDOWS.
024000     05  FILLER.
024100         10  FILLER        PIC X(08)       VALUE 'R13-R15'.
024200         10  FILLER        PIC 9(03)        VALUE 14.
024300*** ROW 2 - MODEST UPGRADE, 1970S-1980S RETROFIT.
024400     05  FILLER.
024500         10  FILLER        PIC X(08)       VALUE 'R16-R21'.
024600         10  FILLER        PIC 9(03)        VALUE 18.
024700*** ROW 3 - CURRENT MINIMUM CODE FOR THIS CLIMATE ZONE.
024800     05  FILLER.
024900         10  FILLER        PIC X(08)       VALUE 'R22-R33'.
025000         10  FILLER        PIC 9(03)        VALUE 28.
025100*** ROW 4 - HIGH-PERFORMANCE / DEEP-ENERGY RETROFIT.  HIGHEST
025200*** R-VALUE OF THE FOUR BANDS -- THE ROW MOST LIKELY TO TURN
025300*** UP IN THE BEST-CASE TRAILER LINE OF THE REPORT.
025400     05  FILLER.
025500         10  FILLER        PIC X(08)       VALUE 'R34-R60'.
025600         10  FILLER        PIC 9(03)        VALUE 47.
025700*** REDEFINED AND SEARCHABLE BY BAND NAME.
025800 01  INSULATION-RVALUE-TABLE
025900             REDEFINES INSULATION-RVALUE-VALUES.
026000     05  INSUL-ENTRY OCCURS 4 TIMES
026100             INDEXED BY INSUL-IDX.
026200         10  IR-BAND          PIC X(08).
026300         10  IR-NOMINAL-R     PIC 9(03).
026400*** THE 48 SWEPT COMBINATIONS AND THEIR RESULTS, BUILT AT
026500*** 200-BUILD-COMBINATIONS AND SORTED ASCENDING ON
026600*** Q-TOTAL-KWH AT 500-SORT-TABLE BEFORE PRINTING.
026700 01  SWEEP-TABLE.
026800     05  SWEEP-ENTRY OCCURS 48 TIMES.
026900*** THE THREE SWEPT FIELDS FOR THIS COMBINATION.
027000         10  ST-ROOF-MATERIAL     PIC X(08).
027100         10  ST-WINDOW-TYPE       PIC X(08).
027200         10  ST-INSULATION-BAND   PIC X(08).
027300*** THIS COMBINATION'S RESULT, CARRIED FOR THE SORT AND PRINT.
027400         10  ST-Q-TOTAL-KWH       PIC S9(7)V99 COMP-3.
027500         10  ST-TOTAL-COST        PIC S9(7)V99 COMP-3.
027600         10  FILLER               PIC X(01).
027700*** HOLDING AREA FOR ONE ROW DURING A SWAP AT 530-SWAP-ROWS --
027800*** SAME HAND-ROLLED SWAP SHAPE THIS SHOP USES FOR ANY
027850*** SORT-BY-COMPARE-AND-EXCHANGE PASS.
027900 01  WS-SWAP-ROW.
028000*** THE THREE SWEPT FIELDS, SAME WIDTH AS ST-ROOF-MATERIAL/
028100*** ST-WINDOW-TYPE/ST-INSULATION-BAND IN THE SWEEP TABLE.
028200     05  SWAP-ROOF-MATERIAL       PIC X(08).
028300     05  SWAP-WINDOW-TYPE         PIC X(08).
028400     05  SWAP-INSULATION-BAND     PIC X(08).
028500*** AND THE TWO RESULT FIGURES, SAME WIDTH AS ST-Q-TOTAL-KWH/
028600*** ST-TOTAL-COST.
028700     05  SWAP-Q-TOTAL-KWH         PIC S9(7)V99 COMP-3.
028800     05  SWAP-TOTAL-COST          PIC S9(7)V99 COMP-3.
028900     05  FILLER                   PIC X(01).
029000*** WORKING FIGURES FOR THE SCENARIO CURRENTLY BEING RUN.
029100*** REBUILT FROM SCRATCH EACH TIME 300-RUN-ENGINE IS PERFORMED,
029200*** SAME INTERMEDIATE-UNIT SHAPE AS HTLENG01'S OWN COPY.  NONE
029300*** OF THESE FIELDS ARE RE-INITIALIZED BETWEEN CALLS SINCE
029400*** EVERY ONE OF THEM IS FULLY RECOMPUTED BY A COMPUTE
029500*** STATEMENT BEFORE IT IS EVER READ.
029600 01  WS-LOSS-FIGURES.
029700*** DELTA-T IN DEGREES CELSIUS, CONVERTED FROM FAHRENHEIT.
029800     05  WS-DELTA-T-C          PIC S9(3)V9(6) COMP-3.
029900*** INSULATION RESISTANCE IN SI UNITS (M2-K/W).
030000     05  WS-R-SI               PIC S9(3)V9(6) COMP-3.
030100*** ROOF, WALL AND WINDOW AREAS CONVERTED TO SQUARE METERS.
030200     05  WS-AREA-ROOF-M2       PIC S9(7)V9(6) COMP-3.
030300     05  WS-AREA-WALLS-M2      PIC S9(7)V9(6) COMP-3.
030400     05  WS-WINDOW-AREA-M2     PIC S9(7)V9(6) COMP-3.
030500*** CONDITIONED VOLUME, FOR THE INFILTRATION LEG.
030600     05  WS-VOLUME-M3          PIC S9(8)V9(6) COMP-3.
030700*** DURATION CONVERTED FROM HOURS TO SECONDS.
030800     05  WS-T-SECONDS          PIC S9(9)V9(6) COMP-3.
030900*** INSTANTANEOUS CONDUCTION LOSS, ROOF AND WALLS, IN WATTS.
031000     05  WS-Q-ROOF-WATTS       PIC S9(9)V9(6) COMP-3.
031100     05  WS-Q-WALLS-WATTS      PIC S9(9)V9(6) COMP-3.
031200*** THE FOUR LOSS COMPONENTS FOR THIS ONE SCENARIO, IN KWH.
031300     05  WS-Q-ROOF-KWH         PIC S9(7)V99   COMP-3.
031400     05  WS-Q-WALLS-KWH        PIC S9(7)V99   COMP-3.
031500     05  WS-Q-WINDOWS-KWH      PIC S9(7)V99   COMP-3.
031600     05  WS-Q-INFIL-KWH        PIC S9(7)V99   COMP-3.
031700*** THE TOTAL AND ITS DOLLAR COST, MOVED INTO SWEEP-TABLE BY
031800*** 230-BUILD-INSUL-LOOP ONCE 300-RUN-ENGINE RETURNS.
031900     05  WS-Q-TOTAL-KWH        PIC S9(7)V99   COMP-3.
032000     05  WS-TOTAL-COST         PIC S9(7)V99   COMP-3.
032100     05  FILLER                PIC X(01).
032200*** A FULL BLANK PRINT LINE -- MOVED INTO THE FD RECORD AND
032300*** WRITTEN PLAIN WHENEVER THE REPORT NEEDS A SKIPPED LINE,
032400*** THE SAME WAY EVERY OTHER REPORT PROGRAM IN THIS SHOP
032500*** HANDLES SPACING.  NO ADVANCING CLAUSE IN THIS SHOP.
032600*** 132 SPACES, SAME WIDTH AS THE PRINT FD, SO A PLAIN WRITE
032700*** OF THIS RECORD PRODUCES A CLEAN EMPTY LINE ON THE REPORT.
032800 01  BLANK-LINE                PIC X(132) VALUE SPACES.
032900*** REPORT TITLE LINE, FIRST LINE ON THE PAGE.
033000 01  WS-HEADER-LINE-1.
033100     05  FILLER                PIC X(01) VALUE SPACE.
033200     05  FILLER                PIC X(50) VALUE
033300         'HTLSWP01 - RESIDENTIAL HEAT-LOSS SCENARIO SWEEP'.
033400     05  FILLER                PIC X(81) VALUE SPACE.
033500*** BASE-CASE IDENTIFYING LINE -- ID AND THE TWO FIXED AREAS.
033600 01  WS-HEADER-LINE-2.
033700     05  FILLER                PIC X(01) VALUE SPACE.
033800     05  FILLER                PIC X(15) VALUE 'BASE CASE ID: '.
033900     05  HL2-CASE-ID           PIC X(08).
034000     05  FILLER                PIC X(04) VALUE SPACE.
034100     05  FILLER                PIC X(12) VALUE 'ROOF SQFT: '.
034200     05  HL2-ROOF-SQFT         PIC ZZZ,ZZ9.99.
034300     05  FILLER                PIC X(04) VALUE SPACE.
034400     05  FILLER                PIC X(12) VALUE 'WALL SQFT: '.
034500     05  HL2-WALL-SQFT         PIC ZZZ,ZZ9.99.
034600     05  FILLER                PIC X(57) VALUE SPACE.
034700*** BASE-CASE FIXED-INPUT LINE -- WALL MATERIAL AND THE
034800*** TEMPERATURE/DURATION FIGURES THAT STAY CONSTANT ACROSS
034900*** ALL 48 SWEPT ROWS.  NONE OF THESE FOUR FIELDS ARE EVER
035000*** SWEPT, SO THEY ONLY NEED PRINTING ONCE, UP HERE ON THE
035100*** HEADER, RATHER THAN REPEATED ON EVERY DETAIL LINE.
035200 01  WS-HEADER-LINE-3.
035300     05  FILLER                PIC X(01) VALUE SPACE.
035400     05  FILLER                PIC X(15) VALUE
035500         'WALL MATERIAL: '.
035600     05  HL3-WALL-MATERIAL     PIC X(08).
035700     05  FILLER                PIC X(04) VALUE SPACE.
035800     05  FILLER                PIC X(12) VALUE 'AMBIENT F: '.
035900     05  HL3-AMBIENT-F         PIC -ZZ9.99.
036000     05  FILLER                PIC X(04) VALUE SPACE.
036100     05  FILLER                PIC X(11) VALUE 'INSIDE F: '.
036200     05  HL3-INSIDE-F          PIC -ZZ9.99.
036300     05  FILLER                PIC X(04) VALUE SPACE.
036400     05  FILLER                PIC X(13) VALUE
036500         'DURATION HR: '.
036600     05  HL3-DURATION-HRS      PIC ZZZ9.99.
036700     05  FILLER                PIC X(50) VALUE SPACE.
036800*** COLUMN-HEADING LINE OVER THE 48 DETAIL ROWS BELOW.  THE
036900*** FIVE COLUMN TITLES LINE UP WITH DL-ROOF-MATERIAL THROUGH
037000*** DL-TOTAL-COST IN WS-DETAIL-LINE BELOW.
037100 01  WS-HEADER-LINE-4.
037200     05  FILLER                PIC X(02) VALUE SPACE.
037300     05  FILLER                PIC X(15) VALUE 'ROOF MATERIAL'.
037400     05  FILLER                PIC X(03) VALUE SPACE.
037500     05  FILLER                PIC X(11) VALUE 'WINDOW TYPE'.
037600     05  FILLER                PIC X(03) VALUE SPACE.
037700     05  FILLER                PIC X(15) VALUE
037800         'INSULATION BAND'.
037900     05  FILLER                PIC X(03) VALUE SPACE.
038000     05  FILLER                PIC X(13) VALUE 'Q-TOTAL-KWH'.
038100     05  FILLER                PIC X(03) VALUE SPACE.
038200     05  FILLER                PIC X(10) VALUE 'TOTAL COST'.
038300     05  FILLER                PIC X(54) VALUE SPACE.
038400*** ONE DETAIL LINE PER SWEPT COMBINATION -- THE SAME GROUP IS
038500*** REUSED AND REWRITTEN FOR ALL 48 ROWS AT 620-WRITE-ONE-DETAIL.
038600*** NOTHING IN THIS GROUP IS CLEARED BETWEEN ROWS SINCE EVERY
038700*** FIELD IS FRESHLY MOVED INTO BEFORE THE LINE IS WRITTEN.
038800 01  WS-DETAIL-LINE.
038900     05  FILLER                PIC X(02) VALUE SPACE.
039000     05  DL-ROOF-MATERIAL      PIC X(08).
039100     05  FILLER                PIC X(08) VALUE SPACE.
039200     05  DL-WINDOW-TYPE        PIC X(08).
039300     05  FILLER                PIC X(06) VALUE SPACE.
039400     05  DL-INSULATION-BAND    PIC X(08).
039500     05  FILLER                PIC X(08) VALUE SPACE.
039600     05  DL-Q-TOTAL-KWH        PIC -ZZZ,ZZ9.99.
039700     05  FILLER                PIC X(03) VALUE SPACE.
039800     05  DL-TOTAL-COST         PIC $$,$$$,$$9.99.
039900     05  FILLER                PIC X(50) VALUE SPACE.
040000*** TRAILER LINE 1 - HOW MANY SCENARIOS WERE ACTUALLY RUN.
040100*** ALWAYS 48 IN THIS PROGRAM, BUT PRINTED RATHER THAN
040200*** HARD-CODED SO A FUTURE CHANGE TO THE SWEEP DIMENSIONS
040300*** DOES NOT LEAVE A STALE NUMBER ON THE REPORT.
040400*** TL-CASE-COUNT IS A ZERO-SUPPRESSED NUMERIC EDIT FIELD,
040500*** THE SAME CONVENTION HTLENG01 USES FOR ITS OWN RUN-TOTALS.
040600 01  WS-TRAILER-LINE-1.
040700     05  FILLER                PIC X(02) VALUE SPACE.
040800     05  FILLER                PIC X(23) VALUE
040900         'TOTAL SCENARIOS RUN: '.
041000     05  TL-CASE-COUNT         PIC ZZ9.
041100     05  FILLER                PIC X(104) VALUE SPACE.
041200*** TRAILER LINE 2 - THE BEST (LOWEST-LOSS) COMBINATION.
041300*** FILLED IN FROM ROW 1 OF THE SORTED SWEEP-TABLE AT
041400*** 650-WRITE-TRAILER, NEVER COMPUTED DIRECTLY HERE.
041500 01  WS-TRAILER-LINE-2.
041600     05  FILLER                PIC X(02) VALUE SPACE.
041700     05  FILLER                PIC X(28) VALUE
041800         'BEST  (LOWEST Q-TOTAL-KWH) -'.
041900     05  TB-ROOF-MATERIAL      PIC X(08).
042000     05  FILLER                PIC X(02) VALUE SPACE.
042100     05  TB-WINDOW-TYPE        PIC X(08).
042200     05  FILLER                PIC X(02) VALUE SPACE.
042300     05  TB-INSULATION-BAND    PIC X(08).
042400     05  FILLER                PIC X(02) VALUE SPACE.
042500     05  TB-Q-TOTAL-KWH        PIC -ZZZ,ZZ9.99.
042600     05  FILLER                PIC X(57) VALUE SPACE.
042700*** TRAILER LINE 3 - THE WORST (HIGHEST-LOSS) COMBINATION.
042800*** FILLED IN FROM ROW 48 OF THE SORTED SWEEP-TABLE, THE
042900*** MIRROR IMAGE OF THE BEST-CASE TRAILER LINE ABOVE.
043000 01  WS-TRAILER-LINE-3.
043100     05  FILLER                PIC X(02) VALUE SPACE.
043200     05  FILLER                PIC X(28) VALUE
043300         'WORST (HIGHEST Q-TOTAL-KWH) '.
043400     05  TW-ROOF-MATERIAL      PIC X(08).
043500     05  FILLER                PIC X(02) VALUE SPACE.
043600     05  TW-WINDOW-TYPE        PIC X(08).
043700     05  FILLER                PIC X(02) VALUE SPACE.
043800     05  TW-INSULATION-BAND    PIC X(08).
043900     05  FILLER                PIC X(02) VALUE SPACE.
044000     05  TW-Q-TOTAL-KWH        PIC -ZZZ,ZZ9.99.
044100     05  FILLER                PIC X(57) VALUE SPACE.
044200 PROCEDURE DIVISION.
044300*** OPEN/PRIME, BUILD THE 48 ROWS, SORT THEM, PRINT THEM,
044400*** TRAILER, CLOSE.  THE SIX STEPS BELOW ALWAYS RUN IN THIS
044500*** FIXED ORDER -- THERE IS NO LOOPING OR BRANCHING AT THE
044600*** MAINLINE LEVEL, UNLIKE HTLENG01'S PER-CASE MAIN LOOP.
044700*** STEP ONE - OPEN THE FILES AND READ THE ONE BASE CASE.
044800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044900*** STEP TWO - GENERATE ALL 48 ROOF X WINDOW X INSULATION
045000*** COMBINATIONS AND RUN EACH THROUGH THE LOSS MATH.
045100     PERFORM 200-BUILD-COMBINATIONS THRU 200-EXIT.
045200*** STEP THREE - SORT THE 48 ROWS ASCENDING ON TOTAL LOSS.
045300     PERFORM 500-SORT-TABLE THRU 500-EXIT.
045400*** STEP FOUR - PRINT THE HEADER AND THE 48 SORTED ROWS.
045500     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
045600*** STEP FIVE - PRINT THE BEST/WORST TRAILER.
045700     PERFORM 650-WRITE-TRAILER THRU 650-EXIT.
045800*** STEP SIX - CLOSE THE FILES AND SIGN OFF.
045900     PERFORM 900-CLEANUP THRU 900-EXIT.
046000     MOVE +0 TO RETURN-CODE.
046100     GOBACK.
046200 000-HOUSEKEEPING.
046300*** OPEN BOTH FILES AND READ THE SINGLE BASE-CASE RECORD THAT
046400*** DRIVES THE WHOLE SWEEP.  A MISSING BASE CASE IS TREATED AS
046500*** A FATAL SETUP ERROR, NOT A NORMAL EMPTY-FILE CONDITION --
046600*** THIS PROGRAM HAS NOTHING TO DO WITHOUT ONE.
046700*** UNLIKE HTLENG01, THIS PROGRAM DOES NOT VALIDATE THE CASE
046800*** IT READS -- THE BASE CASE IS ASSUMED TO HAVE ALREADY
046900*** PASSED HTLENG01'S VALIDATION RULES BEFORE IT EVER LANDS ON
047000*** THE BASECASE FILE.
047100     DISPLAY 'HTLSWP01 - HOUSEKEEPING'.
047200     OPEN INPUT BASE-CASE.
047300     OPEN OUTPUT SCENARIO-REPORT.
047400*** READ INTO CASE-INPUT-REC RATHER THAN BASE-CASE-RECORD
047500*** DIRECTLY, SO THE FULL BREAKOUT OF FIELDS FROM THE SHARED
047600*** HTLNCASE COPY MEMBER IS IMMEDIATELY AVAILABLE.
047700     READ BASE-CASE INTO CASE-INPUT-REC
047800         AT END
047900*** NO BASE CASE ON THE FILE -- ABORT THE RUN WITH A NON-ZERO
048000*** RETURN CODE SO THE SCHEDULER FLAGS THE JOB.  RETURN-CODE
048100*** 16 IS THIS SHOP'S USUAL SIGNAL FOR A SETUP-LEVEL FAILURE,
048200*** NOT A DATA-LEVEL ONE.
048300         DISPLAY 'HTLSWP01 - NO BASE CASE PRESENT, ABORTING'
048400         PERFORM 900-CLEANUP THRU 900-EXIT
048500         MOVE +16 TO RETURN-CODE
048600         GOBACK
048700     END-READ.
048800*** ZERO THE ROW COUNTER BEFORE THE FIRST COMBINATION IS BUILT
048900*** -- 230-BUILD-INSUL-LOOP BUMPS THIS ONCE PER ROW STARTING
049000*** FROM HERE.
049100     MOVE 0 TO SWEEP-IDX.
049200 000-EXIT.
049300     EXIT.
049400 200-BUILD-COMBINATIONS.
049500*** OUTER LOOP OVER THE FOUR ROOF MATERIALS.  THE NESTED
049600*** WINDOW AND INSULATION LOOPS BELOW RUN TO COMPLETION FOR
049700*** EACH ROOF MATERIAL IN TURN, SO THE 48 ROWS COME OUT IN
049800*** ROOF-MAJOR, WINDOW-MIDDLE, INSULATION-MINOR ORDER.
049900*** THIS PARAGRAPH DOES NOT ITSELF TOUCH SWEEP-TABLE -- IT
050000*** ONLY DRIVES THE ROOF-MATL-IDX TABLE INDEX.  THE ACTUAL
050100*** ROW-BUILDING HAPPENS THREE LEVELS DOWN AT
050200*** 230-BUILD-INSUL-LOOP, ONCE ALL THREE SUBSCRIPTS ARE SET.
050300*** SET ROOF-MATL-IDX TO THE FIRST ENTRY BEFORE THE OUTER LOOP
050400*** STARTS -- SEARCH ITSELF IS NOT USED HERE SINCE EVERY ROW
050500*** OF THE TABLE IS WANTED, NOT JUST ONE MATCHING ROW.
050600     SET ROOF-MATL-IDX TO 1.
050700     PERFORM 210-BUILD-ROOF-LOOP THRU 210-EXIT
050800         UNTIL ROOF-MATL-IDX > 4.
050900 200-EXIT.
051000     EXIT.
051100 210-BUILD-ROOF-LOOP.
051200*** MIDDLE LOOP OVER THE THREE WINDOW TYPES, FOR THE CURRENT
051300*** ROOF MATERIAL.
051400*** RESET THE WINDOW INDEX TO 1 EVERY TIME THIS PARAGRAPH IS
051500*** ENTERED -- OTHERWISE ONLY THE FIRST ROOF MATERIAL WOULD
051600*** EVER SEE ALL THREE WINDOW TYPES.
051700     SET WINDOW-UV-IDX TO 1.
051800     PERFORM 220-BUILD-WINDOW-LOOP THRU 220-EXIT
051900         UNTIL WINDOW-UV-IDX > 3.
052000*** ADVANCE TO THE NEXT ROOF MATERIAL ONLY AFTER ALL THREE
052100*** WINDOW TYPES (AND, WITHIN EACH, ALL FOUR INSULATION BANDS)
052200*** HAVE BEEN EXHAUSTED FOR THIS ROOF MATERIAL.
052300     SET ROOF-MATL-IDX UP BY 1.
052400 210-EXIT.
052500     EXIT.
052600 220-BUILD-WINDOW-LOOP.
052700*** INNER LOOP OVER THE FOUR INSULATION BANDS, FOR THE CURRENT
052800*** ROOF MATERIAL AND WINDOW TYPE.
052900*** RESET THE INSULATION INDEX TO 1 ON EVERY ENTRY, SAME
053000*** REASONING AS THE WINDOW-INDEX RESET ONE LEVEL UP.
053100     SET INSUL-IDX TO 1.
053200     PERFORM 230-BUILD-INSUL-LOOP THRU 230-EXIT
053300         UNTIL INSUL-IDX > 4.
053400*** ADVANCE TO THE NEXT WINDOW TYPE FOR THIS ROOF MATERIAL.
053500     SET WINDOW-UV-IDX UP BY 1.
053600 220-EXIT.
053700     EXIT.
053800 230-BUILD-INSUL-LOOP.
053900*** ONE ROW OF THE SWEEP TABLE PER CALL -- 4 X 3 X 4 = 48 CALLS
054000*** IN ALL, ONE FOR EVERY COMBINATION OF THE THREE SWEPT
054100*** FIELDS, WITH WALL MATERIAL LEFT UNCHANGED FROM THE BASE.
054200*** SWEEP-IDX STARTED AT ZERO BACK AT 000-HOUSEKEEPING AND IS
054300*** BUMPED ONCE PER CALL, SO IT ENDS THIS PARAGRAPH'S LAST
054400*** CALL SITTING AT 48 -- THE SAME VALUE 600-WRITE-REPORT
054500*** LATER EXPECTS AS THE TOP OF THE PRINT LOOP.
054600     ADD 1 TO SWEEP-IDX.
054700*** PLUG THIS COMBINATION'S THREE SWEPT FIELDS INTO THE
054800*** WORKING CASE-INPUT BEFORE RUNNING THE LOSS MATH --
054900*** ROOF-MATERIAL, WINDOW-TYPE AND INSULATION-BAND ARE ALL
055000*** PART OF THE SHARED HTLNCASE LAYOUT, SAME FIELDS HTLENG01
055100*** VALIDATES ON THE WAY IN FROM A REAL CASE-INPUT FILE.
055200     MOVE RM-MATERIAL (ROOF-MATL-IDX)   TO ROOF-MATERIAL.
055300     MOVE WU-WINDOW-TYPE (WINDOW-UV-IDX) TO WINDOW-TYPE.
055400     MOVE IR-BAND (INSUL-IDX)           TO INSULATION-BAND.
055500*** RUN THE SAME CONDUCTION/INFILTRATION MATH HTLENG01 USES --
055600*** DUPLICATED HERE RATHER THAN CALLED, PER THIS SHOP'S
055700*** NO-CALL CONVENTION (NO PROGRAM IN THE SHOP'S LIBRARY USES
055800*** THE CALL VERB).
055900     PERFORM 300-RUN-ENGINE THRU 300-EXIT.
056000*** SAVE THIS COMBINATION AND ITS RESULT INTO THE SWEEP TABLE
056100*** FOR THE SORT AND THE PRINT TO WORK FROM LATER.  NOTHING IS
056200*** PRINTED OR SORTED UNTIL ALL 48 ROWS ARE BUILT.
056300     MOVE ROOF-MATERIAL       TO ST-ROOF-MATERIAL (SWEEP-IDX).
056400     MOVE WINDOW-TYPE         TO ST-WINDOW-TYPE (SWEEP-IDX).
056500     MOVE INSULATION-BAND     TO ST-INSULATION-BAND (SWEEP-IDX).
056600     MOVE WS-Q-TOTAL-KWH      TO ST-Q-TOTAL-KWH (SWEEP-IDX).
056700     MOVE WS-TOTAL-COST       TO ST-TOTAL-COST (SWEEP-IDX).
056800*** ADVANCE TO THE NEXT INSULATION BAND FOR THIS ROOF MATERIAL
056900*** AND WINDOW TYPE COMBINATION.
057000     SET INSUL-IDX UP BY 1.
057100 230-EXIT.
057200     EXIT.
057300 300-RUN-ENGINE.
057400*** THIS PARAGRAPH IS CALLED ONCE PER SWEPT COMBINATION --
057500*** 48 TIMES IN ALL -- FROM 230-BUILD-INSUL-LOOP, AND ITS LOGIC
057600*** IS DELIBERATELY IDENTICAL TO HTLENG01'S 300-COMPUTE-LOSSES,
057700*** FIELD FOR FIELD AND FORMULA FOR FORMULA.  IF ONE IS EVER
057800*** CHANGED THE OTHER MUST BE CHANGED TO MATCH, SINCE THIS
057900*** SHOP HAS NO SHARED SUBPROGRAM FOR IT.
058000*** WALL MATERIAL NEVER CHANGES ACROSS THE SWEEP, BUT ITS
058100*** INDEX STILL NEEDS TO BE POSITIONED EVERY TIME THIS
058200*** PARAGRAPH RUNS -- NOTHING CARRIES IT FORWARD BETWEEN CALLS.
058300*** A PLAIN SEARCH IS USED, NOT SEARCH ALL, SINCE THE TABLE IS
058400*** LOADED IN NO PARTICULAR KEY ORDER AND THERE ARE ONLY THREE
058500*** ROWS TO SCAN.
058600     SET WALL-MATL-IDX TO 1.
058700     SEARCH WALL-MATL-ENTRY
058800         AT END CONTINUE
058900         WHEN WM-MATERIAL (WALL-MATL-IDX) = WALL-MATERIAL
059000             CONTINUE
059100     END-SEARCH.
059200*** CONVERT TO METRIC/SI UNITS, SAME CONVERSIONS AS HTLENG01 --
059300*** THE CONDUCTION AND INFILTRATION FORMULAS BELOW ARE ALL
059400*** STATED IN SI UNITS, SO EVERY IMPERIAL FIGURE ON THE CASE
059500*** RECORD HAS TO BE CONVERTED BEFORE IT CAN BE USED.
059600*** DELTA-T: INSIDE MINUS AMBIENT, FAHRENHEIT TO CELSIUS.  A
059700*** DEGREE FAHRENHEIT IS 1/1.8 OF A DEGREE CELSIUS, SO THE
059800*** DIFFERENCE DIVIDES BY 1.8 RATHER THAN THE USUAL FULL
059900*** FAHRENHEIT-TO-CELSIUS FORMULA -- NO OFFSET TERM IS NEEDED
060000*** SINCE THIS IS A DIFFERENCE OF TWO TEMPERATURES, NOT AN
060100*** ABSOLUTE READING.
060200     COMPUTE WS-DELTA-T-C ROUNDED =
060300         (INSIDE-TEMP-F - AMBIENT-TEMP-F) / 1.8.
060400*** NOMINAL R-VALUE OF THIS ROW'S INSULATION BAND, TO SI.  THE
060500*** 0.176110 FACTOR CONVERTS IMPERIAL R-VALUE (HR-SQFT-F/BTU)
060600*** TO SI THERMAL RESISTANCE (SQM-K/W).
060700     COMPUTE WS-R-SI ROUNDED =
060800         IR-NOMINAL-R (INSUL-IDX) * 0.176110.
060900*** ROOF AREA, SQUARE FEET TO SQUARE METERS.  0.092903 IS THE
061000*** STANDARD SQUARE-FOOT-TO-SQUARE-METER CONVERSION FACTOR,
061100*** USED CONSISTENTLY FOR ALL THREE AREA FIELDS BELOW.
061200     COMPUTE WS-AREA-ROOF-M2 ROUNDED =
061300         SQFT-ROOF * 0.092903.
061400*** WALL AREA, SQUARE FEET TO SQUARE METERS.
061500     COMPUTE WS-AREA-WALLS-M2 ROUNDED =
061600         SQFT-WALLS * 0.092903.
061700*** WINDOW AREA, SQUARE FEET TO SQUARE METERS.
061800     COMPUTE WS-WINDOW-AREA-M2 ROUNDED =
061900         WINDOW-AREA-SQFT * 0.092903.
062000*** CONDITIONED VOLUME, FOR THE INFILTRATION LEG BELOW.  ROOF
062100*** PLUS WALL AREA, CONVERTED TO SQUARE METERS, TIMES AN
062200*** ASSUMED 2.5-METER CEILING HEIGHT -- THIS SHOP HAS NEVER
062300*** CARRIED AN ACTUAL CEILING-HEIGHT FIELD ON THE CASE RECORD.
062400     COMPUTE WS-VOLUME-M3 ROUNDED =
062500         (SQFT-ROOF + SQFT-WALLS) * 0.092903 * 2.5.
062600*** DURATION, HOURS TO SECONDS -- NEEDED BECAUSE THE WATTAGE
062700*** FIGURES BELOW ARE INSTANTANEOUS POWER, NOT ENERGY, AND
062800*** HAVE TO BE MULTIPLIED BY A TIME IN SECONDS TO GET JOULES.
062900     COMPUTE WS-T-SECONDS ROUNDED =
063000         DURATION-HOURS * 3600.
063100*** ROOF CONDUCTION LOSS FOR THIS ROW'S ROOF MATERIAL AND
063200*** INSULATION BAND -- THE ONLY TWO OF THE THREE SWEPT FIELDS
063300*** THAT AFFECT THE ROOF LEG; WINDOW TYPE HAS NO BEARING HERE.
063400*** THE DENOMINATOR IS THE TOTAL THERMAL RESISTANCE OF THE
063500*** ASSEMBLY -- ROOF MATERIAL'S OWN RESISTANCE (THICKNESS
063600*** OVER K-VALUE) PLUS THE ADDED INSULATION'S RESISTANCE.
063700     COMPUTE WS-Q-ROOF-WATTS ROUNDED =
063800         (WS-AREA-ROOF-M2 * WS-DELTA-T-C) /
063900         (RM-THICKNESS (ROOF-MATL-IDX) /
064000          RM-K-VALUE (ROOF-MATL-IDX) + WS-R-SI).
064100*** CONVERT THE INSTANTANEOUS ROOF WATTAGE TO KWH OVER THE
064200*** CASE'S DURATION -- 3600000 IS WATT-SECONDS PER KWH.
064300     COMPUTE WS-Q-ROOF-KWH ROUNDED =
064400         (WS-Q-ROOF-WATTS * WS-T-SECONDS) / 3600000.
064500*** WALL CONDUCTION LOSS, USING THE BASE CASE'S FIXED WALL
064600*** MATERIAL (SEARCHED ABOVE) -- THIS LEG NEVER VARIES ACROSS
064700*** THE 48 ROWS OF ONE SWEEP SINCE WALL MATERIAL IS NOT ONE OF
064800*** THE THREE SWEPT FIELDS.
064900     COMPUTE WS-Q-WALLS-WATTS ROUNDED =
065000         (WS-AREA-WALLS-M2 * WS-DELTA-T-C) /
065100         (WM-THICKNESS (WALL-MATL-IDX) /
065200          WM-K-VALUE (WALL-MATL-IDX) + WS-R-SI).
065300     COMPUTE WS-Q-WALLS-KWH ROUNDED =
065400         (WS-Q-WALLS-WATTS * WS-T-SECONDS) / 3600000.
065500*** AIR INFILTRATION LOSS -- THE AIR-CHANGE RATE AND DURATION
065600*** ARE BOTH FIXED AT THE BASE CASE'S VALUES FOR EVERY ROW, SO
065700*** THIS LEG ALSO NEVER VARIES ACROSS ONE SWEEP.  0.33 IS THE
065800*** VOLUMETRIC HEAT CAPACITY OF AIR IN WATT-HOURS PER CUBIC
065900*** METER PER DEGREE KELVIN.
066000     COMPUTE WS-Q-INFIL-KWH ROUNDED =
066100         (WS-VOLUME-M3 * AIR-CHANGES-PER-HOUR *
066200          DURATION-HOURS * WS-DELTA-T-C * 0.33) / 3600000.
066300*** WINDOW LOSS FOR THIS ROW'S WINDOW TYPE -- THE U-VALUE
066400*** TABLE ALREADY GIVES A WHOLE-ASSEMBLY FIGURE, SO THIS LEG
066500*** NEEDS NO SEPARATE THICKNESS/RESISTANCE DIVISION LIKE THE
066600*** ROOF AND WALL LEGS ABOVE.
066700     COMPUTE WS-Q-WINDOWS-KWH ROUNDED =
066800         (WS-WINDOW-AREA-M2 * WU-U-VALUE (WINDOW-UV-IDX) *
066900          WS-DELTA-T-C * DURATION-HOURS) / 3600000.
067000*** TOTAL LOSS AND COST FOR THIS ONE COMBINATION -- THE FOUR
067100*** COMPONENTS SUM TO THE SAME Q-TOTAL-KWH FIELD HTLENG01
067200*** PRINTS ON ITS DETAIL LINE, AND THE COST IS THAT TOTAL
067300*** TIMES THE BASE CASE'S FIXED RATE PER KWH.
067400     COMPUTE WS-Q-TOTAL-KWH ROUNDED =
067500         WS-Q-ROOF-KWH + WS-Q-WALLS-KWH + WS-Q-WINDOWS-KWH +
067600         WS-Q-INFIL-KWH.
067700     COMPUTE WS-TOTAL-COST ROUNDED =
067800         WS-Q-TOTAL-KWH * ELEC-COST-PER-KWH.
067900 300-EXIT.
068000     EXIT.
068100 500-SORT-TABLE.
068200*** HAND-ROLLED ASCENDING BUBBLE SORT ON Q-TOTAL-KWH, THE SAME
068300*** COMPARE-AND-SWAP SHAPE THIS SHOP USES FOR ANY HIGH/LOW
068400*** SCAN, JUST DRIVEN ACROSS ALL 47 ADJACENT PAIRS REPEATEDLY
068500*** UNTIL THE WHOLE TABLE IS IN ORDER.  THE SHOP HAS NEVER USED
068600*** THE COBOL SORT VERB FOR A TABLE THIS SMALL -- SORT IS
068700*** RESERVED FOR SEQUENTIAL FILES ELSEWHERE IN THE SHOP'S
068800*** LIBRARY, NOT FOR AN IN-MEMORY OCCURS TABLE.
068900*** 47 RATHER THAN 48 BECAUSE A BUBBLE SORT COMPARES ADJACENT
069000*** PAIRS -- WITH 48 ROWS THERE ARE ONLY 47 ADJACENT PAIRS TO
069100*** WALK ON THE FIRST PASS, AND ONE FEWER AGAIN EACH PASS
069200*** AFTER THAT AS ROWS SETTLE INTO PLACE FROM THE BOTTOM UP.
069300     MOVE 1 TO SORT-PASS-IDX.
069400     PERFORM 510-SORT-ONE-PASS THRU 510-EXIT
069500         UNTIL SORT-PASS-IDX > 47.
069600 500-EXIT.
069700     EXIT.
069800 510-SORT-ONE-PASS.
069900*** ONE BUBBLE PASS -- EACH PASS SETTLES AT LEAST ONE MORE ROW
070000*** INTO ITS FINAL POSITION AT THE BOTTOM OF THE UNSORTED
070100*** RANGE, SO THE INNER LOOP SHRINKS BY ONE EVERY PASS.  AFTER
070200*** PASS N, THE LAST N ROWS OF THE TABLE ARE GUARANTEED TO BE
070300*** IN THEIR FINAL SORTED POSITIONS AND NEED NOT BE RECHECKED.
070400     MOVE 1 TO SORT-INNER-IDX.
070500     PERFORM 520-COMPARE-AND-SWAP THRU 520-EXIT
070600         UNTIL SORT-INNER-IDX > (48 - SORT-PASS-IDX).
070700     ADD 1 TO SORT-PASS-IDX.
070800 510-EXIT.
070900     EXIT.
071000 520-COMPARE-AND-SWAP.
071100*** COMPARE THIS ROW TO ITS NEIGHBOR -- IF OUT OF ASCENDING
071200*** ORDER, SWAP THEM.  A STRICT GREATER-THAN TEST MEANS TIED
071300*** Q-TOTAL-KWH VALUES ARE LEFT ALONE, SO THE SORT IS STABLE
071400*** AND TIES RETAIN THEIR ORIGINAL BUILD ORDER.
071500     IF ST-Q-TOTAL-KWH (SORT-INNER-IDX) >
071600        ST-Q-TOTAL-KWH (SORT-INNER-IDX + 1)
071700         PERFORM 530-SWAP-ROWS THRU 530-EXIT
071800     END-IF.
071900     ADD 1 TO SORT-INNER-IDX.
072000 520-EXIT.
072100     EXIT.
072200 530-SWAP-ROWS.
072300*** THREE-MOVE SWAP THROUGH THE WS-SWAP-ROW HOLDING AREA --
072400*** NO DIRECT TABLE-TO-TABLE MOVE IN COBOL, SO THE MIDDLE
072500*** VALUE HAS TO PARK SOMEWHERE WHILE THE OTHER TWO ROWS TRADE
072600*** PLACES.  WS-SWAP-ROW MIRRORS ONE SWEEP-ENTRY EXACTLY, SO
072700*** THE WHOLE GROUP MOVES IN ONE STATEMENT EACH TIME.
072800     MOVE SWEEP-ENTRY (SORT-INNER-IDX) TO WS-SWAP-ROW.
072900     MOVE SWEEP-ENTRY (SORT-INNER-IDX + 1)
073000         TO SWEEP-ENTRY (SORT-INNER-IDX).
073100     MOVE WS-SWAP-ROW TO SWEEP-ENTRY (SORT-INNER-IDX + 1).
073200 530-EXIT.
073300     EXIT.
073400 600-WRITE-REPORT.
073500*** HEADERS FIRST, THEN ALL 48 SORTED ROWS IN ORDER.
073600     PERFORM 610-WRITE-HEADERS THRU 610-EXIT.
073700     MOVE 1 TO SWEEP-IDX.
073800     PERFORM 620-WRITE-ONE-DETAIL THRU 620-EXIT
073900         UNTIL SWEEP-IDX > 48.
074000 600-EXIT.
074100     EXIT.
074200 610-WRITE-HEADERS.
074300*** THE SHOP SPACES PRINT LINES THE SAME WAY EVERY OTHER
074400*** REPORT PROGRAM HERE DOES -- MOVE THE LINE (OR A BLANK-
074500*** LINE RECORD FOR A SKIPPED LINE) INTO THE PRINT BUFFER
074550*** AND WRITE IT PLAIN.  NO ADVANCING CLAUSE IS USED
074600*** ANYWHERE IN THIS SHOP.
074700*** FILL IN THE BASE CASE'S FIXED FIELDS ON LINES 2 AND 3
074800*** BEFORE ANY OF THE SIX LINES ARE ACTUALLY WRITTEN -- THESE
074900*** FIELDS NEVER CHANGE ACROSS THE 48 DETAIL ROWS, SO THEY ARE
075000*** ONLY EVER MOVED INTO THE HEADER GROUPS, NOT THE DETAIL
075100*** GROUP.
075200*** WALL MATERIAL AND THE TWO TEMPERATURES/DURATION COME
075300*** STRAIGHT OFF THE BASE CASE -- NONE OF THE FOUR ARE EVER
075400*** SWEPT.
075500     MOVE WALL-MATERIAL   TO HL3-WALL-MATERIAL.
075600     MOVE AMBIENT-TEMP-F  TO HL3-AMBIENT-F.
075700     MOVE INSIDE-TEMP-F   TO HL3-INSIDE-F.
075800     MOVE DURATION-HOURS  TO HL3-DURATION-HRS.
075900*** CASE-ID AND THE TWO FIXED AREAS IDENTIFY WHICH BASE CASE
076000*** THIS SWEEP BELONGS TO, FOR ANYONE READING THE REPORT
076100*** WITHOUT THE ORIGINAL CASE-INPUT RECORD IN HAND.
076200     MOVE CASE-ID         TO HL2-CASE-ID.
076300     MOVE SQFT-ROOF       TO HL2-ROOF-SQFT.
076400     MOVE SQFT-WALLS      TO HL2-WALL-SQFT.
076500*** LINE 1 - REPORT TITLE, FIRST LINE ON THE PAGE.
076600     MOVE WS-HEADER-LINE-1 TO SCENARIO-REPORT-RECORD.
076700     WRITE SCENARIO-REPORT-RECORD.
076800*** SKIP A LINE, THEN THE BASE-CASE IDENTIFYING LINE.
076900     MOVE BLANK-LINE       TO SCENARIO-REPORT-RECORD.
077000     WRITE SCENARIO-REPORT-RECORD.
077100     MOVE WS-HEADER-LINE-2 TO SCENARIO-REPORT-RECORD.
077200     WRITE SCENARIO-REPORT-RECORD.
077300*** THE BASE-CASE FIXED-INPUT LINE FOLLOWS WITH NO SKIP.
077400     MOVE WS-HEADER-LINE-3 TO SCENARIO-REPORT-RECORD.
077500     WRITE SCENARIO-REPORT-RECORD.
077600*** SKIP A LINE, THEN THE COLUMN-HEADING LINE.
077700     MOVE BLANK-LINE       TO SCENARIO-REPORT-RECORD.
077800     WRITE SCENARIO-REPORT-RECORD.
077900     MOVE WS-HEADER-LINE-4 TO SCENARIO-REPORT-RECORD.
078000     WRITE SCENARIO-REPORT-RECORD.
078100 610-EXIT.
078200     EXIT.
078300 620-WRITE-ONE-DETAIL.
078400*** ONE SWEPT COMBINATION PER LINE, NO BLANK BETWEEN ROWS --
078500*** 48 CONSECUTIVE DETAIL LINES, TABLE ROW SWEEP-IDX EACH TIME.
078600*** THE ROWS ARE PRINTED IN WHATEVER ORDER 500-SORT-TABLE LEFT
078700*** THEM IN -- ASCENDING ON Q-TOTAL-KWH, LOWEST-LOSS ROW FIRST.
078800*** THE THREE SWEPT FIELDS IDENTIFY THIS ROW'S COMBINATION.
078900     MOVE ST-ROOF-MATERIAL (SWEEP-IDX)
079000         TO DL-ROOF-MATERIAL.
079100     MOVE ST-WINDOW-TYPE (SWEEP-IDX)
079200         TO DL-WINDOW-TYPE.
079300     MOVE ST-INSULATION-BAND (SWEEP-IDX)
079400         TO DL-INSULATION-BAND.
079500*** AND THE TWO RESULT FIGURES FOR THIS COMBINATION.
079600     MOVE ST-Q-TOTAL-KWH (SWEEP-IDX)
079700         TO DL-Q-TOTAL-KWH.
079800     MOVE ST-TOTAL-COST (SWEEP-IDX)
079900         TO DL-TOTAL-COST.
080000*** THE LINE IS BUILT -- MOVE IT TO THE FD RECORD AND WRITE IT,
080100*** PLAIN, NO ADVANCING CLAUSE, PER SHOP CONVENTION.
080200     MOVE WS-DETAIL-LINE TO SCENARIO-REPORT-RECORD.
080300     WRITE SCENARIO-REPORT-RECORD.
080400*** ADVANCE TO THE NEXT SORTED ROW FOR THE NEXT CALL.
080500     ADD 1 TO SWEEP-IDX.
080600 620-EXIT.
080700     EXIT.
080800 650-WRITE-TRAILER.
080900*** SKIP A LINE, THEN THE SCENARIO-COUNT TRAILER LINE -- THE
081000*** COUNT IS HARD-CODED TO 48 RATHER THAN READ FROM SWEEP-IDX,
081100*** SINCE SWEEP-IDX IS LEFT SITTING AT 49 BY THE TIME THIS
081200*** PARAGRAPH RUNS (620-WRITE-ONE-DETAIL BUMPS IT PAST THE
081300*** LAST ROW BEFORE FALLING OUT OF THE PRINT LOOP).
081400     MOVE 48 TO TL-CASE-COUNT.
081500     MOVE BLANK-LINE       TO SCENARIO-REPORT-RECORD.
081600     WRITE SCENARIO-REPORT-RECORD.
081700     MOVE WS-TRAILER-LINE-1 TO SCENARIO-REPORT-RECORD.
081800     WRITE SCENARIO-REPORT-RECORD.
081900*** ROW 1 OF THE SORTED TABLE IS THE BEST (LOWEST-LOSS) ROW,
082000*** BY CONSTRUCTION OF THE ASCENDING SORT AT 500-SORT-TABLE --
082100*** NO SEPARATE HIGH/LOW SCAN IS NEEDED SINCE THE TABLE IS
082200*** ALREADY FULLY ORDERED BY THE TIME THIS PARAGRAPH RUNS.
082300     MOVE ST-ROOF-MATERIAL (1)     TO TB-ROOF-MATERIAL.
082400     MOVE ST-WINDOW-TYPE (1)       TO TB-WINDOW-TYPE.
082500     MOVE ST-INSULATION-BAND (1)   TO TB-INSULATION-BAND.
082600     MOVE ST-Q-TOTAL-KWH (1)       TO TB-Q-TOTAL-KWH.
082700     MOVE WS-TRAILER-LINE-2 TO SCENARIO-REPORT-RECORD.
082800     WRITE SCENARIO-REPORT-RECORD.
082900*** ROW 48 OF THE SORTED TABLE IS THE WORST (HIGHEST-LOSS) ROW,
083000*** SAME REASONING AS ROW 1 ABOVE, AT THE OTHER END OF THE
083100*** TABLE -- THE LITERAL SUBSCRIPT 48 IS SAFE SINCE THE SWEEP
083200*** TABLE IS ALWAYS FULLY POPULATED BY THE TIME THE REPORT IS
083300*** WRITTEN.
083400     MOVE ST-ROOF-MATERIAL (48)    TO TW-ROOF-MATERIAL.
083500     MOVE ST-WINDOW-TYPE (48)      TO TW-WINDOW-TYPE.
083600     MOVE ST-INSULATION-BAND (48)  TO TW-INSULATION-BAND.
083700     MOVE ST-Q-TOTAL-KWH (48)      TO TW-Q-TOTAL-KWH.
083800     MOVE WS-TRAILER-LINE-3 TO SCENARIO-REPORT-RECORD.
083900     WRITE SCENARIO-REPORT-RECORD.
084000 650-EXIT.
084100     EXIT.
084200 900-CLEANUP.
084300*** CLOSE BOTH FILES AND SIGN OFF THE JOB LOG.  THIS PARAGRAPH
084400*** IS ALSO PERFORMED FROM THE EARLY-ABORT PATH AT
084500*** 000-HOUSEKEEPING, SO IT MUST NOT ASSUME BOTH FILES WERE
084600*** EVER SUCCESSFULLY OPENED -- BOTH ARE CLOSED UNCONDITIONALLY
084700*** SINCE A CLOSE OF AN ALREADY-CLOSED FILE IS HARMLESS HERE.
084800     DISPLAY 'CLEAN-UP'.
084900     CLOSE BASE-CASE.
085000     CLOSE SCENARIO-REPORT.
085100*** LAST LINE OF OUTPUT -- TELLS THE OPERATOR THE JOB DID NOT
085200*** ABEND.
085300     DISPLAY 'NORMAL END OF JOB'.
085400 900-EXIT.
085500     EXIT.
