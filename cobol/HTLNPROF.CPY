000100******************************************************************
000200*  HTLNPROF.CPY
000300*  THE THREE NAMED BUILDING PROFILES.  LOADED BY VALUE AT
000400*  COMPILE TIME, SAME AS EVERY OTHER FIXED REFERENCE TABLE
000500*  THIS SHOP CARRIES IN-LINE -- NO PROFILE MASTER FILE TO READ.
000600*  REV 04/02/24 D.OKAFOR  CR-2024-118  ORIGINAL COPY MEMBER.
000700******************************************************************
000800 01  PROFILE-TABLE-VALUES.
000900     05  FILLER.
001000         10  FILLER           PIC X(20) VALUE '1950S-LEAKY-HOME'.
001100         10  FILLER           PIC X(08) VALUE 'ASPHALT'.
001200         10  FILLER           PIC X(08) VALUE 'BRICK'.
001300         10  FILLER           PIC X(08) VALUE 'R13-R15'.
001400         10  FILLER           PIC 9(02)V99 VALUE 0.90.
001500         10  FILLER           PIC X(08) VALUE 'SINGLE'.
001600     05  FILLER.
001700         10  FILLER           PIC X(20) VALUE 'HIGH-PERFORMANCE'.
001800         10  FILLER           PIC X(08) VALUE 'WOOD'.
001900         10  FILLER           PIC X(08) VALUE 'WOOD'.
002000         10  FILLER           PIC X(08) VALUE 'R34-R60'.
002100         10  FILLER           PIC 9(02)V99 VALUE 0.30.
002200         10  FILLER           PIC X(08) VALUE 'TRIPLE'.
002300     05  FILLER.
002400         10  FILLER           PIC X(20) VALUE 'NEW-CODE-MIN'.
002500         10  FILLER           PIC X(08) VALUE 'WOOD'.
002600         10  FILLER           PIC X(08) VALUE 'WOOD'.
002700         10  FILLER           PIC X(08) VALUE 'R22-R33'.
002800         10  FILLER           PIC 9(02)V99 VALUE 0.50.
002900         10  FILLER           PIC X(08) VALUE 'DOUBLE'.
003000
003100 01  PROFILE-TABLE REDEFINES PROFILE-TABLE-VALUES.
003200     05  PROFILE-ENTRY OCCURS 3 TIMES
003300             INDEXED BY PROFILE-IDX.
003400         10  PE-PROFILE-NAME          PIC X(20).
003500         10  PE-ROOF-MATERIAL         PIC X(08).
003600         10  PE-WALL-MATERIAL         PIC X(08).
003700         10  PE-INSULATION-BAND       PIC X(08).
003800         10  PE-AIR-CHANGES-PER-HOUR  PIC 9(02)V99.
003900         10  PE-WINDOW-TYPE           PIC X(08).
