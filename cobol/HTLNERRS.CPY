000100******************************************************************
000200*  HTLNERRS.CPY
000300*  ONE VALIDATION-FAILURE RECORD FOR THE ERROR-LOG FILE.  A
000400*  CASE WITH MORE THAN ONE FAILED RULE WRITES ONE OF THESE PER
000500*  RULE, NOT ONE PER CASE.
000600*  REV 04/02/24 D.OKAFOR  CR-2024-118  ORIGINAL COPY MEMBER.
000700******************************************************************
000800 01  ERROR-LOG-REC.
000900     05  ERR-CASE-ID              PIC X(08).
001000     05  ERR-MSG                  PIC X(80).
001100     05  FILLER                   PIC X(04).
