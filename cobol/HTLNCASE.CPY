000100******************************************************************
000200*  HTLNCASE.CPY
000300*  ONE HEAT-LOSS CASE, AS READ FROM THE CASE-INPUT FILE OR AS
000400*  BUILT BY HTLPRF01 FROM A PROFILE REQUEST.  SHARED BY
000500*  HTLENG01 (READS IT), HTLSWP01 (BUILDS 48 COPIES OF IT) AND
000600*  HTLPRF01 (WRITES IT).
000700*  REV 04/02/24 D.OKAFOR  CR-2024-118  ORIGINAL COPY MEMBER.
000800******************************************************************
000900 01  CASE-INPUT-REC.
001000     05  CASE-ID                  PIC X(08).
001100     05  SQFT-ROOF                PIC 9(06)V99.
001200     05  SQFT-WALLS               PIC 9(06)V99.
001300     05  ROOF-MATERIAL            PIC X(08).
001400     05  WALL-MATERIAL            PIC X(08).
001500     05  AMBIENT-TEMP-F           PIC S9(03)V99.
001600     05  INSIDE-TEMP-F            PIC S9(03)V99.
001700     05  DURATION-HOURS           PIC 9(04)V99.
001800     05  INSULATION-BAND          PIC X(08).
001900     05  AIR-CHANGES-PER-HOUR     PIC 9(02)V99.
002000     05  WINDOW-AREA-SQFT         PIC 9(06)V99.
002100     05  WINDOW-TYPE              PIC X(08).
002200     05  ELEC-COST-PER-KWH        PIC 9(02)V9(04).
002300     05  FILLER                   PIC X(10).
